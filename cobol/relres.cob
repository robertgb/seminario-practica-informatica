000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELRES-COB.
000300 AUTHOR. JORGE KOIKE.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 02/06/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : RELATORIO DE RESERVAS DO HOTEL      *
001100*                 NOVA, CRUZANDO OS MESTRES DE        *
001200*                 HABITACAO E DE HOSPEDE, COM O        *
001300*                 VALOR TOTAL DA ESTADIA CALCULADO     *
001400*****************************************************
001500*    HISTORICO DE ALTERACOES
001600*    DATA       PROG  CHAMADO     DESCRICAO
001700*    02/06/89   JK    HN-0009     VERSAO INICIAL                  HN-0009 
001800*    02/06/89   JK    HN-0009     DO RELATORIO DE RESERVAS        HN-0009 
001900*    14/12/91   JK    HN-0048     INCLUIDO NOME DO HOSPEDE        HN-0048 
002000*    14/12/91   JK    HN-0048     E TIPO DA HABITACAO NA LINHA    HN-0048 
002100*    30/06/92   AMT   HN-0056     ACRESCIMO DE 20 POR CENTO NA    HN-0056 
002200*    30/06/92   AMT   HN-0056     TARIFA DA HABITACAO TIPO SUITE  HN-0056 
002300*    20/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - SEM          HN-Y2K01
002400*    20/01/99   ENZ   HN-Y2K01    IMPACTO NESTE PROGRAMA          HN-Y2K01
002500*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
002600*    14/11/2006   RCM   HN-0117     CONTAGEM DE NOITES POR DIAS   HN-0117 
002700*    14/11/2006   RCM   HN-0117     ABSOLUTOS, NAO SO CCYYMMDD    HN-0117 
002800*****************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CADHAB ASSIGN TO DISK
003700                 ORGANIZATION LINE SEQUENTIAL
003800                 FILE STATUS STATUS-HAB.
003900 
004000     SELECT CADHOSP ASSIGN TO DISK
004100                 ORGANIZATION LINE SEQUENTIAL
004200                 FILE STATUS STATUS-HOSP.
004300 
004400     SELECT CADRES ASSIGN TO DISK
004500                 ORGANIZATION LINE SEQUENTIAL
004600                 FILE STATUS STATUS-RES.
004700 
004800     SELECT RELATORIO ASSIGN TO PRINTER
004900                 ORGANIZATION LINE SEQUENTIAL
005000                 FILE STATUS STATUS-REL.
005100 
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CADHAB
005500     LABEL RECORD STANDARD
005600     VALUE OF FILE-ID 'ROOMS.DAT'
005700     RECORD CONTAINS 50 CHARACTERS.
005800 01  REG-HABITACAO.
005900     05  HAB-IDENT.
006000         10  ROOM-ID             PIC 9(05).
006100         10  ROOM-NUMERO         PIC 9(05).
006200     05  HAB-IDENT-R REDEFINES HAB-IDENT
006300                                 PIC 9(10).
006400     05  ROOM-TIPO               PIC X(10).
006500     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
006600     05  ROOM-ESTADO             PIC X(14).
006700     05  FILLER                  PIC X(11).
006800 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
006900                                 PIC X(50).
007000 
007100 FD  CADHOSP
007200     LABEL RECORD STANDARD
007300     VALUE OF FILE-ID 'GUESTS.DAT'
007400     RECORD CONTAINS 140 CHARACTERS.
007500 01  REG-HOSPEDE.
007600     05  GUEST-ID                PIC 9(05).
007700     05  GUEST-NOME-COMPLETO.
007800         10  GUEST-NOMBRE        PIC X(30).
007900         10  GUEST-APELLIDO      PIC X(30).
008000     05  GUEST-NOME-COMPLETO-R REDEFINES GUEST-NOME-COMPLETO
008100                                 PIC X(60).
008200     05  GUEST-DNI               PIC X(15).
008300     05  GUEST-EMAIL             PIC X(40).
008400     05  GUEST-TELEFONO          PIC X(20).
008500 01  REG-HOSPEDE-X REDEFINES REG-HOSPEDE
008600                                 PIC X(140).
008700 
008800 FD  CADRES
008900     LABEL RECORD STANDARD
009000     VALUE OF FILE-ID 'RESVS.DAT'
009100     RECORD CONTAINS 60 CHARACTERS.
009200 01  REG-RESERVA.
009300     05  RES-IDENT.
009400         10  RES-ID              PIC 9(05).
009500         10  RES-GUEST-ID        PIC 9(05).
009600     05  RES-IDENT-R REDEFINES RES-IDENT
009700                                 PIC 9(10).
009800     05  RES-ROOM-ID             PIC 9(05).
009900     05  RES-DATAS.
010000         10  RES-CHECKIN         PIC 9(08).
010100         10  RES-CHECKOUT        PIC 9(08).
010200     05  RES-DATAS-R REDEFINES RES-DATAS
010300                                 PIC 9(16).
010400     05  RES-CANT-HUESP          PIC 9(03).
010500     05  RES-ESTADO              PIC X(10).
010600     05  FILLER                  PIC X(16).
010700 01  REG-RESERVA-X REDEFINES REG-RESERVA
010800                                 PIC X(60).
010900 
011000 FD  RELATORIO
011100     LABEL RECORD STANDARD
011200     VALUE OF FILE-ID 'RESLIST.OUT'
011300     RECORD CONTAINS 108 CHARACTERS.
011400 01  LINHA-RELATORIO             PIC X(108).
011500 
011600 WORKING-STORAGE SECTION.
011700 01  STATUS-HAB          PIC X(02) VALUE SPACES.
011800 01  STATUS-HOSP         PIC X(02) VALUE SPACES.
011900 01  STATUS-RES          PIC X(02) VALUE SPACES.
012000 01  STATUS-REL          PIC X(02) VALUE SPACES.
012100 
012200 01  WS-CONTADORES.
012300     05  WS-QTDE-HAB     PIC 9(04) COMP VALUE ZERO.
012400     05  WS-QTDE-HOSP    PIC 9(04) COMP VALUE ZERO.
012500     05  IX-HAB          PIC 9(04) COMP VALUE ZERO.
012600     05  IX-HOSP         PIC 9(04) COMP VALUE ZERO.
012700     05  WS-POSICAO-HAB  PIC 9(04) COMP VALUE ZERO.
012800     05  WS-POSICAO-HOSP PIC 9(04) COMP VALUE ZERO.
012900     05  WS-ACHOU-HAB    PIC 9     COMP VALUE ZERO.
013000         88  HAB-ACHADA  VALUE 1.
013100     05  WS-ACHOU-HOSP   PIC 9     COMP VALUE ZERO.
013200         88  HOSP-ACHADO VALUE 1.
013300 
013400 01  TABELA-HABITACAO.
013500     05  TAB-HAB OCCURS 200 TIMES.
013600         10  TH-ID          PIC 9(05).
013700         10  TH-NUMERO      PIC 9(05).
013800         10  TH-TIPO        PIC X(10).
013900         10  TH-PRECIO      PIC S9(7)V99 COMP-3.
014000         10  TH-ESTADO      PIC X(14).
014100 
014200 01  TABELA-HOSPEDE.
014300     05  TAB-HOSP OCCURS 500 TIMES.
014400         10  TG-ID          PIC 9(05).
014500         10  TG-NOMBRE      PIC X(30).
014600         10  TG-APELLIDO    PIC X(30).
014700 
014800 01  WS-CALCULO.
014900     05  WS-NOITES           PIC S9(07) COMP.
015000     05  WS-TARIFA           PIC S9(7)V99 COMP-3.
015100     05  WS-TOTAL-ESTADIA    PIC S9(7)V99 COMP-3.
015200 
015300 01  WS-TABELA-DIAS-ACUM.
015400     05  FILLER              PIC 9(03) COMP VALUE 0.
015500     05  FILLER              PIC 9(03) COMP VALUE 31.
015600     05  FILLER              PIC 9(03) COMP VALUE 59.
015700     05  FILLER              PIC 9(03) COMP VALUE 90.
015800     05  FILLER              PIC 9(03) COMP VALUE 120.
015900     05  FILLER              PIC 9(03) COMP VALUE 151.
016000     05  FILLER              PIC 9(03) COMP VALUE 181.
016100     05  FILLER              PIC 9(03) COMP VALUE 212.
016200     05  FILLER              PIC 9(03) COMP VALUE 243.
016300     05  FILLER              PIC 9(03) COMP VALUE 273.
016400     05  FILLER              PIC 9(03) COMP VALUE 304.
016500     05  FILLER              PIC 9(03) COMP VALUE 334.
016600 01  WS-TABELA-DIAS-ACUM-R REDEFINES WS-TABELA-DIAS-ACUM.
016700     05  TD-ACUM OCCURS 12 TIMES PIC 9(03) COMP.
016800 
016900 01  WS-DATA-QUEBRA.
017000     05  WQ-ANO              PIC 9(04).
017100     05  WQ-MES              PIC 9(02).
017200     05  WQ-DIA              PIC 9(02).
017300 01  WS-DATA-QUEBRA-R REDEFINES WS-DATA-QUEBRA
017400                                 PIC 9(08).
017500 
017600 01  WS-CALCULO-DIAS.
017700     05  WS-DIAS-CHECKIN     PIC 9(07) COMP.
017800     05  WS-DIAS-CHECKOUT    PIC 9(07) COMP.
017900     05  WS-DIAS-CALCULADOS  PIC 9(07) COMP.
018000     05  WS-ANO-MENOS-1      PIC 9(04) COMP.
018100     05  WS-BISSEXTOS-4      PIC 9(04) COMP.
018200     05  WS-BISSEXTOS-100    PIC 9(04) COMP.
018300     05  WS-BISSEXTOS-400    PIC 9(04) COMP.
018400     05  WS-QUOC-4           PIC 9(04) COMP.
018500     05  WS-QUOC-100         PIC 9(04) COMP.
018600     05  WS-QUOC-400         PIC 9(04) COMP.
018700     05  WS-RESTO-4          PIC 9(04) COMP.
018800     05  WS-RESTO-100        PIC 9(04) COMP.
018900     05  WS-RESTO-400        PIC 9(04) COMP.
019000     05  WS-ANO-BISSEXTO     PIC 9     COMP VALUE 0.
019100         88  ANO-E-BISSEXTO  VALUE 1.
019200 
019300 01  LINHA-CABECALHO.
019400     05  FILLER          PIC X(06) VALUE 'ID'.
019500     05  FILLER          PIC X(24) VALUE 'HOSPEDE'.
019600     05  FILLER          PIC X(10) VALUE 'HAB.'.
019700     05  FILLER          PIC X(10) VALUE 'TIPO'.
019800     05  FILLER          PIC X(10) VALUE 'CHECK-IN'.
019900     05  FILLER          PIC X(10) VALUE 'CHECK-OUT'.
020000     05  FILLER          PIC X(08) VALUE 'HUESPED'.
020100     05  FILLER          PIC X(12) VALUE 'ESTADO'.
020200     05  FILLER          PIC X(18) VALUE 'TOTAL'.
020300 01  LINHA-CABECALHO-R REDEFINES LINHA-CABECALHO
020400                                 PIC X(108).
020500 
020600 01  LINHA-DETALHE.
020700     05  LD-ID           PIC ZZZZ9.
020800     05  FILLER          PIC X(01) VALUE SPACES.
020900     05  LD-NOMBRE       PIC X(15).
021000     05  LD-APELHO       PIC X(15).
021100     05  FILLER          PIC X(01) VALUE SPACES.
021200     05  LD-NUMERO       PIC ZZZZ9.
021300     05  FILLER          PIC X(02) VALUE SPACES.
021400     05  LD-TIPO         PIC X(10).
021500     05  FILLER          PIC X(01) VALUE SPACES.
021600     05  LD-CHECKIN      PIC 9(08).
021700     05  FILLER          PIC X(01) VALUE SPACES.
021800     05  LD-CHECKOUT     PIC 9(08).
021900     05  FILLER          PIC X(02) VALUE SPACES.
022000     05  LD-CANT-HUESP   PIC ZZ9.
022100     05  FILLER          PIC X(03) VALUE SPACES.
022200     05  FILLER          PIC X(02) VALUE SPACES.
022300     05  LD-ESTADO       PIC X(10).
022400     05  FILLER          PIC X(02) VALUE SPACES.
022500     05  LD-TOTAL        PIC ZZZ,ZZ9.99.
022600     05  FILLER          PIC X(06) VALUE SPACES.
022700 01  LINHA-DETALHE-R REDEFINES LINHA-DETALHE
022800                                 PIC X(108).
022900 
023000 PROCEDURE DIVISION.
023100 
023200*----------------------------------------------------
023300*    CARREGA OS MESTRES DE HABITACAO E DE HOSPEDE
023400*    PARA O CRUZAMENTO COM O MESTRE DE RESERVAS
023500*----------------------------------------------------
023600 0100-ABRE-HABITACAO.
023700     OPEN INPUT CADHAB
023800     IF STATUS-HAB NOT = '00'
023900        DISPLAY 'RELRES - ROOMS.DAT INEXISTENTE'
024000        STOP RUN.
024100     PERFORM 0120-CARREGA-HABITACAO THRU 0120-EXIT
024200        UNTIL STATUS-HAB = '10'.
024300     CLOSE CADHAB.
024400 
024500 0120-CARREGA-HABITACAO.
024600     READ CADHAB
024700         AT END
024800             MOVE '10' TO STATUS-HAB
024900             GO TO 0120-EXIT.
025000     ADD 1 TO WS-QTDE-HAB
025100     MOVE ROOM-ID      TO TH-ID    (WS-QTDE-HAB)
025200     MOVE ROOM-NUMERO  TO TH-NUMERO(WS-QTDE-HAB)
025300     MOVE ROOM-TIPO    TO TH-TIPO  (WS-QTDE-HAB)
025400     MOVE ROOM-PRECIO  TO TH-PRECIO(WS-QTDE-HAB)
025500     MOVE ROOM-ESTADO  TO TH-ESTADO(WS-QTDE-HAB).
025600 0120-EXIT.
025700     EXIT.
025800 
025900 0140-ABRE-HOSPEDE.
026000     OPEN INPUT CADHOSP
026100     IF STATUS-HOSP NOT = '00'
026200        DISPLAY 'RELRES - GUESTS.DAT INEXISTENTE'
026300        STOP RUN.
026400     PERFORM 0145-CARREGA-HOSPEDE THRU 0145-EXIT
026500        UNTIL STATUS-HOSP = '10'.
026600     CLOSE CADHOSP.
026700 
026800 0145-CARREGA-HOSPEDE.
026900     READ CADHOSP
027000         AT END
027100             MOVE '10' TO STATUS-HOSP
027200             GO TO 0145-EXIT.
027300     ADD 1 TO WS-QTDE-HOSP
027400     MOVE GUEST-ID       TO TG-ID      (WS-QTDE-HOSP)
027500     MOVE GUEST-NOMBRE   TO TG-NOMBRE  (WS-QTDE-HOSP)
027600     MOVE GUEST-APELLIDO TO TG-APELLIDO(WS-QTDE-HOSP).
027700 0145-EXIT.
027800     EXIT.
027900 
028000 0200-INICIO.
028100     OPEN INPUT CADRES
028200     IF STATUS-RES NOT = '00'
028300        DISPLAY 'RELRES - RESVS.DAT INEXISTENTE'
028400        STOP RUN.
028500     OPEN OUTPUT RELATORIO
028600     MOVE LINHA-CABECALHO-R TO LINHA-RELATORIO
028700     WRITE LINHA-RELATORIO.
028800     PERFORM 0300-LE-RESERVA THRU 0300-EXIT
028900        UNTIL STATUS-RES = '10'.
029000     CLOSE CADRES RELATORIO
029100     STOP RUN.
029200 
029300*----------------------------------------------------
029400*    IMPRIME UMA LINHA POR RESERVA, NA ORDEM DO
029500*    ARQUIVO, COM O NOME DO HOSPEDE, A HABITACAO E
029600*    O VALOR TOTAL DA ESTADIA
029700*----------------------------------------------------
029800 0300-LE-RESERVA.
029900     READ CADRES
030000         AT END
030100             MOVE '10' TO STATUS-RES
030200             GO TO 0300-EXIT.
030300     PERFORM 0380-LOCALIZA-HABITACAO THRU 0380-EXIT.
030400     PERFORM 0385-LOCALIZA-HOSPEDE THRU 0385-EXIT.
030500     PERFORM 0500-CALCULA-ESTADIA THRU 0500-EXIT.
030600     MOVE RES-ID          TO LD-ID
030700     MOVE TG-NOMBRE(WS-POSICAO-HOSP)   TO LD-NOMBRE
030800     MOVE TG-APELLIDO(WS-POSICAO-HOSP) TO LD-APELHO
030900     MOVE TH-NUMERO(WS-POSICAO-HAB)    TO LD-NUMERO
031000     MOVE TH-TIPO(WS-POSICAO-HAB)      TO LD-TIPO
031100     MOVE RES-CHECKIN     TO LD-CHECKIN
031200     MOVE RES-CHECKOUT    TO LD-CHECKOUT
031300     MOVE RES-CANT-HUESP  TO LD-CANT-HUESP
031400     MOVE RES-ESTADO      TO LD-ESTADO
031500     MOVE WS-TOTAL-ESTADIA TO LD-TOTAL
031600     MOVE LINHA-DETALHE-R TO LINHA-RELATORIO
031700     WRITE LINHA-RELATORIO.
031800 0300-EXIT.
031900     EXIT.
032000 
032100 0380-LOCALIZA-HABITACAO.
032200     MOVE 0 TO WS-ACHOU-HAB
032300     MOVE 0 TO IX-HAB
032400     MOVE 0 TO WS-POSICAO-HAB
032500     PERFORM 0390-TESTA-HABITACAO THRU 0390-EXIT
032600             VARYING IX-HAB FROM 1 BY 1
032700             UNTIL IX-HAB > WS-QTDE-HAB
032800                OR HAB-ACHADA.
032900 0380-EXIT.
033000     EXIT.
033100 
033200 0390-TESTA-HABITACAO.
033300     IF TH-ID(IX-HAB) = RES-ROOM-ID
033400        MOVE 1 TO WS-ACHOU-HAB
033500        MOVE IX-HAB TO WS-POSICAO-HAB.
033600 0390-EXIT.
033700     EXIT.
033800 
033900 0385-LOCALIZA-HOSPEDE.
034000     MOVE 0 TO WS-ACHOU-HOSP
034100     MOVE 0 TO IX-HOSP
034200     MOVE 0 TO WS-POSICAO-HOSP
034300     PERFORM 0395-TESTA-HOSPEDE THRU 0395-EXIT
034400             VARYING IX-HOSP FROM 1 BY 1
034500             UNTIL IX-HOSP > WS-QTDE-HOSP
034600                OR HOSP-ACHADO.
034700 0385-EXIT.
034800     EXIT.
034900 
035000 0395-TESTA-HOSPEDE.
035100     IF TG-ID(IX-HOSP) = RES-GUEST-ID
035200        MOVE 1 TO WS-ACHOU-HOSP
035300        MOVE IX-HOSP TO WS-POSICAO-HOSP.
035400 0395-EXIT.
035500     EXIT.
035600 
035700*----------------------------------------------------
035800*    CALCULA O VALOR DA ESTADIA, COM ACRESCIMO DE 20
035900*    POR CENTO PARA HABITACAO TIPO SUITE (HN-0056)                HN-0056 
036000*----------------------------------------------------
036100 0500-CALCULA-ESTADIA.
036200     MOVE 0 TO WS-TOTAL-ESTADIA
036300     IF NOT HAB-ACHADA
036400        GO TO 0500-EXIT.
036500     PERFORM 0510-CALCULA-NOITES THRU 0510-EXIT
036600     IF TH-TIPO(WS-POSICAO-HAB) = 'SUITE     '
036700        COMPUTE WS-TARIFA ROUNDED =
036800                TH-PRECIO(WS-POSICAO-HAB) * 1.20
036900     ELSE
037000        MOVE TH-PRECIO(WS-POSICAO-HAB) TO WS-TARIFA.
037100     COMPUTE WS-TOTAL-ESTADIA ROUNDED =
037200             WS-NOITES * WS-TARIFA.
037300 0500-EXIT.
037400     EXIT.
037500 
037600*----------------------------------------------------
037700*    CALCULA NOITES DE ESTADIA POR DIFERENCA DE DIAS
037800*    ABSOLUTOS (NAO SUBTRACAO DIRETA DE CCYYMMDD, QUE
037900*    QUEBRA EM RESERVAS QUE CRUZAM MES OU ANO)
038000*----------------------------------------------------
038100 0510-CALCULA-NOITES.
038200     MOVE RES-CHECKIN TO WS-DATA-QUEBRA-R
038300     PERFORM 0520-CONVERTE-DATA THRU 0520-EXIT
038400     MOVE WS-DIAS-CALCULADOS TO WS-DIAS-CHECKIN
038500     MOVE RES-CHECKOUT TO WS-DATA-QUEBRA-R
038600     PERFORM 0520-CONVERTE-DATA THRU 0520-EXIT
038700     MOVE WS-DIAS-CALCULADOS TO WS-DIAS-CHECKOUT
038800     COMPUTE WS-NOITES = WS-DIAS-CHECKOUT - WS-DIAS-CHECKIN.
038900 0510-EXIT.
039000     EXIT.
039100 
039200*----------------------------------------------------
039300*    CONVERTE WS-DATA-QUEBRA (ANO/MES/DIA) EM NUMERO
039400*    DE DIAS ABSOLUTOS DESDE UMA EPOCA ARBITRARIA -
039500*    SO A DIFERENCA ENTRE DUAS DATAS E USADA, A EPOCA
039600*    EM SI NAO PRECISA SER EXATA
039700*----------------------------------------------------
039800 0520-CONVERTE-DATA.
039900     PERFORM 0530-TESTA-BISSEXTO THRU 0530-EXIT
040000     COMPUTE WS-ANO-MENOS-1 = WQ-ANO - 1
040100     COMPUTE WS-BISSEXTOS-4   = WS-ANO-MENOS-1 / 4
040200     COMPUTE WS-BISSEXTOS-100 = WS-ANO-MENOS-1 / 100
040300     COMPUTE WS-BISSEXTOS-400 = WS-ANO-MENOS-1 / 400
040400     COMPUTE WS-DIAS-CALCULADOS =
040500             (WQ-ANO * 365) + WS-BISSEXTOS-4 - WS-BISSEXTOS-100
040600             + WS-BISSEXTOS-400 + TD-ACUM(WQ-MES) + WQ-DIA
040700     IF WQ-MES > 2 AND ANO-E-BISSEXTO
040800        ADD 1 TO WS-DIAS-CALCULADOS.
040900 0520-EXIT.
041000     EXIT.
041100 
041200*----------------------------------------------------
041300*    TESTA SE WQ-ANO E BISSEXTO (DIVISIVEL POR 4,
041400*    EXCETO SECULOS NAO DIVISIVEIS POR 400)
041500*----------------------------------------------------
041600 0530-TESTA-BISSEXTO.
041700     MOVE 0 TO WS-ANO-BISSEXTO
041800     DIVIDE WQ-ANO BY 4   GIVING WS-QUOC-4   REMAINDER WS-RESTO-4
041900     DIVIDE WQ-ANO BY 100 GIVING WS-QUOC-100 REMAINDER WS-RESTO-100
042000     DIVIDE WQ-ANO BY 400 GIVING WS-QUOC-400 REMAINDER WS-RESTO-400
042100     IF WS-RESTO-4 = 0
042200        IF WS-RESTO-100 NOT = 0
042300           MOVE 1 TO WS-ANO-BISSEXTO
042400        ELSE
042500           IF WS-RESTO-400 = 0
042600              MOVE 1 TO WS-ANO-BISSEXTO.
042700 0530-EXIT.
042800     EXIT.
