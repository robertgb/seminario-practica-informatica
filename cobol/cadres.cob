000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADRES-COB.
000300 AUTHOR. ENZO PEREIRA.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 06/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : INCLUSAO DE RESERVAS NO ARQUIVO     *
001100*                 MESTRE RESVS.DAT A PARTIR DO        *
001200*                 ARQUIVO DE ENTRADA RESINC.DAT -     *
001300*                 VALIDA HOSPEDE, HABITACAO E DATAS,  *
001400*                 OCUPA A HABITACAO SE O CHECK-IN      *
001500*                 FOR HOJE OU ANTERIOR                *
001600*****************************************************
001700*    HISTORICO DE ALTERACOES
001800*    DATA       PROG  CHAMADO     DESCRICAO
001900*    06/05/89   ENZO  HN-0005     VERSAO INICIAL                  HN-0005 
002000*    06/05/89   ENZO  HN-0005     DA INCLUSAO DE RESERVAS         HN-0005 
002100*    21/09/91   ENZO  HN-0044     VALIDACAO DE HABITACAO          HN-0044 
002200*    21/09/91   ENZO  HN-0044     DISPONIVEL E DATAS              HN-0044 
002300*    15/02/94   AMT   HN-0059     OCUPACAO AUTOMATICA DA          HN-0059 
002400*    15/02/94   AMT   HN-0059     HABITACAO NO CHECK-IN IMEDIATO  HN-0059 
002500*    13/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - DATA DO      HN-Y2K01
002600*    13/01/99   ENZ   HN-Y2K01    SISTEMA EXPANDIDA PARA 4        HN-Y2K01
002700*    13/01/99   ENZ   HN-Y2K01    DIGITOS DE ANO (SECULO)         HN-Y2K01
002800*    24/09/2000 ENZ   HN-0082     REGRAVACAO TOTAL DOS MESTRES,   HN-0082 
002900*    24/09/2000 ENZ   HN-0082     ARQUIVO SEQUENCIAL SEM ISAM     HN-0082 
003000*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
003100*****************************************************
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT CADHAB ASSIGN TO DISK
004000                 ORGANIZATION LINE SEQUENTIAL
004100                 FILE STATUS STATUS-HAB.
004200 
004300     SELECT CADHOSP ASSIGN TO DISK
004400                 ORGANIZATION LINE SEQUENTIAL
004500                 FILE STATUS STATUS-HOSP.
004600 
004700     SELECT CADRES ASSIGN TO DISK
004800                 ORGANIZATION LINE SEQUENTIAL
004900                 FILE STATUS STATUS-RES.
005000 
005100     SELECT RESINC ASSIGN TO DISK
005200                 ORGANIZATION LINE SEQUENTIAL
005300                 FILE STATUS STATUS-INC.
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CADHAB
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID 'ROOMS.DAT'
006000     RECORD CONTAINS 50 CHARACTERS.
006100 01  REG-HABITACAO.
006200     05  HAB-IDENT.
006300         10  ROOM-ID             PIC 9(05).
006400         10  ROOM-NUMERO         PIC 9(05).
006500     05  HAB-IDENT-R REDEFINES HAB-IDENT
006600                                 PIC 9(10).
006700     05  ROOM-TIPO               PIC X(10).
006800     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
006900     05  ROOM-ESTADO             PIC X(14).
007000     05  FILLER                  PIC X(11).
007100 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
007200                                 PIC X(50).
007300 
007400 FD  CADHOSP
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID 'GUESTS.DAT'
007700     RECORD CONTAINS 140 CHARACTERS.
007800 01  REG-HOSPEDE.
007900     05  GUEST-ID                PIC 9(05).
008000     05  GUEST-NOME-COMPLETO.
008100         10  GUEST-NOMBRE        PIC X(30).
008200         10  GUEST-APELLIDO      PIC X(30).
008300     05  GUEST-NOME-COMPLETO-R REDEFINES GUEST-NOME-COMPLETO
008400                                 PIC X(60).
008500     05  GUEST-DNI               PIC X(15).
008600     05  GUEST-EMAIL             PIC X(40).
008700     05  GUEST-TELEFONO          PIC X(20).
008800 01  REG-HOSPEDE-X REDEFINES REG-HOSPEDE
008900                                 PIC X(140).
009000 
009100 FD  CADRES
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID 'RESVS.DAT'
009400     RECORD CONTAINS 60 CHARACTERS.
009500 01  REG-RESERVA.
009600     05  RES-IDENT.
009700         10  RES-ID              PIC 9(05).
009800         10  RES-GUEST-ID        PIC 9(05).
009900     05  RES-IDENT-R REDEFINES RES-IDENT
010000                                 PIC 9(10).
010100     05  RES-ROOM-ID             PIC 9(05).
010200     05  RES-DATAS.
010300         10  RES-CHECKIN         PIC 9(08).
010400         10  RES-CHECKOUT        PIC 9(08).
010500     05  RES-DATAS-R REDEFINES RES-DATAS
010600                                 PIC 9(16).
010700     05  RES-CANT-HUESP          PIC 9(03).
010800     05  RES-ESTADO              PIC X(10).
010900     05  FILLER                  PIC X(16).
011000 01  REG-RESERVA-X REDEFINES REG-RESERVA
011100                                 PIC X(60).
011200 
011300 FD  RESINC
011400     LABEL RECORD STANDARD
011500     VALUE OF FILE-ID 'RESINC.DAT'
011600     RECORD CONTAINS 40 CHARACTERS.
011700 01  REG-RESINC.
011800     05  RESINC-DNI              PIC X(15).
011900     05  RESINC-NUMERO           PIC 9(05).
012000     05  RESINC-CHECKIN          PIC 9(08).
012100     05  RESINC-CHECKOUT         PIC 9(08).
012200     05  RESINC-CANT-HUESP       PIC 9(03).
012300     05  FILLER                  PIC X(01).
012400 
012500 WORKING-STORAGE SECTION.
012600 01  STATUS-HAB          PIC X(02) VALUE SPACES.
012700 01  STATUS-HOSP         PIC X(02) VALUE SPACES.
012800 01  STATUS-RES          PIC X(02) VALUE SPACES.
012900 01  STATUS-INC          PIC X(02) VALUE SPACES.
013000 
013100 01  WS-CONTADORES.
013200     05  WS-QTDE-HAB     PIC 9(04) COMP VALUE ZERO.
013300     05  WS-QTDE-HOSP    PIC 9(04) COMP VALUE ZERO.
013400     05  WS-QTDE-RES     PIC 9(04) COMP VALUE ZERO.
013500     05  IX-HAB          PIC 9(04) COMP VALUE ZERO.
013600     05  IX-HOSP         PIC 9(04) COMP VALUE ZERO.
013700     05  IX-RES          PIC 9(04) COMP VALUE ZERO.
013800     05  WS-POSICAO-HAB  PIC 9(04) COMP VALUE ZERO.
013900     05  WS-POSICAO-HOSP PIC 9(04) COMP VALUE ZERO.
014000     05  WS-ACHOU-HAB    PIC 9     COMP VALUE ZERO.
014100         88  HAB-ACHADA  VALUE 1.
014200     05  WS-ACHOU-HOSP   PIC 9     COMP VALUE ZERO.
014300         88  HOSP-ACHADO VALUE 1.
014400     05  WS-PROX-ID      PIC 9(05) COMP VALUE ZERO.
014500 
014600 01  TABELA-HABITACAO.
014700     05  TAB-HAB OCCURS 200 TIMES.
014800         10  TH-ID          PIC 9(05).
014900         10  TH-NUMERO      PIC 9(05).
015000         10  TH-TIPO        PIC X(10).
015100         10  TH-PRECIO      PIC S9(7)V99 COMP-3.
015200         10  TH-ESTADO      PIC X(14).
015300 
015400 01  TABELA-HOSPEDE.
015500     05  TAB-HOSP OCCURS 500 TIMES.
015600         10  TG-ID          PIC 9(05).
015700         10  TG-DNI         PIC X(15).
015800 
015900 01  TABELA-RESERVA.
016000     05  TAB-RES OCCURS 2000 TIMES.
016100         10  TR-ID          PIC 9(05).
016200         10  TR-GUEST-ID    PIC 9(05).
016300         10  TR-ROOM-ID     PIC 9(05).
016400         10  TR-CHECKIN     PIC 9(08).
016500         10  TR-CHECKOUT    PIC 9(08).
016600         10  TR-CANT-HUESP  PIC 9(03).
016700         10  TR-ESTADO      PIC X(10).
016800 
016900 01  WS-DATA-SISTEMA.
017000     05  WS-DATA-AA          PIC 99.
017100     05  WS-DATA-MM          PIC 99.
017200     05  WS-DATA-DD          PIC 99.
017300 
017400 01  WS-DATA-COMPLETA.
017500     05  WS-DATA-SECULO      PIC 99.
017600     05  WS-DATA-AA-C        PIC 99.
017700     05  WS-DATA-MM-C        PIC 99.
017800     05  WS-DATA-DD-C        PIC 99.
017900 01  WS-DATA-COMPLETA-N REDEFINES WS-DATA-COMPLETA
018000                                 PIC 9(08).
018100 
018200 PROCEDURE DIVISION.
018300 
018400*----------------------------------------------------
018500*    CARREGA OS TRES MESTRES (HABITACAO, HOSPEDE E
018600*    RESERVA) EM MEMORIA E APURA A DATA DO SISTEMA
018700*----------------------------------------------------
018800 0100-ABRE-HABITACAO.
018900     OPEN INPUT CADHAB
019000     IF STATUS-HAB NOT = '00'
019100        DISPLAY 'CADRES - ROOMS.DAT INEXISTENTE'
019200        STOP RUN.
019300     PERFORM 0120-CARREGA-HABITACAO THRU 0120-EXIT
019400        UNTIL STATUS-HAB = '10'.
019500     CLOSE CADHAB.
019600 
019700 0120-CARREGA-HABITACAO.
019800     READ CADHAB
019900         AT END
020000             MOVE '10' TO STATUS-HAB
020100             GO TO 0120-EXIT.
020200     ADD 1 TO WS-QTDE-HAB
020300     MOVE ROOM-ID      TO TH-ID    (WS-QTDE-HAB)
020400     MOVE ROOM-NUMERO  TO TH-NUMERO(WS-QTDE-HAB)
020500     MOVE ROOM-TIPO    TO TH-TIPO  (WS-QTDE-HAB)
020600     MOVE ROOM-PRECIO  TO TH-PRECIO(WS-QTDE-HAB)
020700     MOVE ROOM-ESTADO  TO TH-ESTADO(WS-QTDE-HAB).
020800 0120-EXIT.
020900     EXIT.
021000 
021100 0150-ABRE-HOSPEDE.
021200     OPEN INPUT CADHOSP
021300     IF STATUS-HOSP NOT = '00'
021400        DISPLAY 'CADRES - GUESTS.DAT INEXISTENTE'
021500        STOP RUN.
021600     PERFORM 0170-CARREGA-HOSPEDE THRU 0170-EXIT
021700        UNTIL STATUS-HOSP = '10'.
021800     CLOSE CADHOSP.
021900 
022000 0170-CARREGA-HOSPEDE.
022100     READ CADHOSP
022200         AT END
022300             MOVE '10' TO STATUS-HOSP
022400             GO TO 0170-EXIT.
022500     ADD 1 TO WS-QTDE-HOSP
022600     MOVE GUEST-ID  TO TG-ID (WS-QTDE-HOSP)
022700     MOVE GUEST-DNI TO TG-DNI(WS-QTDE-HOSP).
022800 0170-EXIT.
022900     EXIT.
023000 
023100 0180-ABRE-RESERVA.
023200     OPEN INPUT CADRES
023300     IF STATUS-RES = '35'
023400        MOVE ZERO TO WS-QTDE-RES
023500        GO TO 0200-DATA-SISTEMA.
023600     IF STATUS-RES NOT = '00'
023700        DISPLAY 'CADRES - ERRO ABERTURA ' STATUS-RES
023800        STOP RUN.
023900     PERFORM 0190-CARREGA-RESERVA THRU 0190-EXIT
024000        UNTIL STATUS-RES = '10'.
024100     CLOSE CADRES.
024200 
024300 0190-CARREGA-RESERVA.
024400     READ CADRES
024500         AT END
024600             MOVE '10' TO STATUS-RES
024700             GO TO 0190-EXIT.
024800     ADD 1 TO WS-QTDE-RES
024900     MOVE RES-ID          TO TR-ID         (WS-QTDE-RES)
025000     MOVE RES-GUEST-ID    TO TR-GUEST-ID   (WS-QTDE-RES)
025100     MOVE RES-ROOM-ID     TO TR-ROOM-ID    (WS-QTDE-RES)
025200     MOVE RES-CHECKIN     TO TR-CHECKIN    (WS-QTDE-RES)
025300     MOVE RES-CHECKOUT    TO TR-CHECKOUT   (WS-QTDE-RES)
025400     MOVE RES-CANT-HUESP  TO TR-CANT-HUESP (WS-QTDE-RES)
025500     MOVE RES-ESTADO      TO TR-ESTADO     (WS-QTDE-RES)
025600     IF TR-ID(WS-QTDE-RES) > WS-PROX-ID
025700        MOVE TR-ID(WS-QTDE-RES) TO WS-PROX-ID.
025800 0190-EXIT.
025900     EXIT.
026000 
026100*----------------------------------------------------
026200*    APURA A DATA DO SISTEMA E EXPANDE O ANO PARA
026300*    4 DIGITOS (AJUSTE HN-Y2K01)                                  HN-Y2K01
026400*----------------------------------------------------
026500 0200-DATA-SISTEMA.
026600     ACCEPT WS-DATA-SISTEMA FROM DATE
026700     IF WS-DATA-AA < 50
026800        MOVE 20 TO WS-DATA-SECULO
026900     ELSE
027000        MOVE 19 TO WS-DATA-SECULO.
027100     MOVE WS-DATA-AA TO WS-DATA-AA-C
027200     MOVE WS-DATA-MM TO WS-DATA-MM-C
027300     MOVE WS-DATA-DD TO WS-DATA-DD-C.
027400 
027500 0250-ABRE-TRANSACAO.
027600     OPEN INPUT RESINC
027700     IF STATUS-INC NOT = '00'
027800        DISPLAY 'CADRES - RESINC.DAT INEXISTENTE'
027900        STOP RUN.
028000 
028100*----------------------------------------------------
028200*    LE CADA TRANSACAO DE RESERVA - REJEITA HOSPEDE
028300*    OU HABITACAO INEXISTENTE, HABITACAO INDISPONIVEL
028400*    E DATAS INVALIDAS (REGRA HN-0044)                            HN-0044 
028500*----------------------------------------------------
028600 0300-LE-TRANSACAO.
028700     READ RESINC
028800         AT END
028900             GO TO 0800-FECHA-TRANSACAO.
029000     PERFORM 0350-LOCALIZA-HOSPEDE THRU 0350-EXIT.
029100     IF NOT HOSP-ACHADO
029200        DISPLAY 'CADRES - HOSPEDE NAO CADASTRADO '
029300                RESINC-DNI
029400        GO TO 0300-LE-TRANSACAO.
029500     PERFORM 0380-LOCALIZA-HABITACAO THRU 0380-EXIT.
029600     IF NOT HAB-ACHADA
029700        DISPLAY 'CADRES - HABITACAO NAO CADASTRADA '
029800                RESINC-NUMERO
029900        GO TO 0300-LE-TRANSACAO.
030000     IF TH-ESTADO(WS-POSICAO-HAB) NOT = 'DISPONIBLE    '
030100        DISPLAY 'CADRES - HABITACAO INDISPONIVEL '
030200                RESINC-NUMERO
030300        GO TO 0300-LE-TRANSACAO.
030400     IF RESINC-CHECKOUT NOT > RESINC-CHECKIN
030500        DISPLAY 'CADRES - DATAS INVALIDAS P/ HABITACAO '
030600                RESINC-NUMERO
030700        GO TO 0300-LE-TRANSACAO.
030800     PERFORM 0500-INCLUI-RESERVA THRU 0500-EXIT.
030900     GO TO 0300-LE-TRANSACAO.
031000 
031100 0350-LOCALIZA-HOSPEDE.
031200     MOVE 0 TO WS-ACHOU-HOSP
031300     MOVE 0 TO IX-HOSP
031400     MOVE 0 TO WS-POSICAO-HOSP
031500     PERFORM 0360-TESTA-HOSPEDE THRU 0360-EXIT
031600             VARYING IX-HOSP FROM 1 BY 1
031700             UNTIL IX-HOSP > WS-QTDE-HOSP
031800                OR HOSP-ACHADO.
031900 0350-EXIT.
032000     EXIT.
032100 
032200 0360-TESTA-HOSPEDE.
032300     IF TG-DNI(IX-HOSP) = RESINC-DNI
032400        MOVE 1 TO WS-ACHOU-HOSP
032500        MOVE IX-HOSP TO WS-POSICAO-HOSP.
032600 0360-EXIT.
032700     EXIT.
032800 
032900 0380-LOCALIZA-HABITACAO.
033000     MOVE 0 TO WS-ACHOU-HAB
033100     MOVE 0 TO IX-HAB
033200     MOVE 0 TO WS-POSICAO-HAB
033300     PERFORM 0390-TESTA-HABITACAO THRU 0390-EXIT
033400             VARYING IX-HAB FROM 1 BY 1
033500             UNTIL IX-HAB > WS-QTDE-HAB
033600                OR HAB-ACHADA.
033700 0380-EXIT.
033800     EXIT.
033900 
034000 0390-TESTA-HABITACAO.
034100     IF TH-NUMERO(IX-HAB) = RESINC-NUMERO
034200        MOVE 1 TO WS-ACHOU-HAB
034300        MOVE IX-HAB TO WS-POSICAO-HAB.
034400 0390-EXIT.
034500     EXIT.
034600 
034700*----------------------------------------------------
034800*    GRAVA A RESERVA NA TABELA COM ESTADO CONFIRMADA
034900*    E OCUPA A HABITACAO SE O CHECK-IN FOR HOJE OU
035000*    DATA ANTERIOR (REGRA HN-0059)                                HN-0059 
035100*----------------------------------------------------
035200 0500-INCLUI-RESERVA.
035300     ADD 1 TO WS-QTDE-RES
035400     ADD 1 TO WS-PROX-ID
035500     MOVE WS-PROX-ID            TO TR-ID        (WS-QTDE-RES)
035600     MOVE TG-ID(WS-POSICAO-HOSP) TO TR-GUEST-ID (WS-QTDE-RES)
035700     MOVE TH-ID(WS-POSICAO-HAB)  TO TR-ROOM-ID  (WS-QTDE-RES)
035800     MOVE RESINC-CHECKIN        TO TR-CHECKIN   (WS-QTDE-RES)
035900     MOVE RESINC-CHECKOUT       TO TR-CHECKOUT  (WS-QTDE-RES)
036000     MOVE RESINC-CANT-HUESP     TO TR-CANT-HUESP(WS-QTDE-RES)
036100     MOVE 'CONFIRMADA'         TO TR-ESTADO     (WS-QTDE-RES)
036200     IF RESINC-CHECKIN NOT > WS-DATA-COMPLETA-N
036300        MOVE 'OCUPADA       '  TO TH-ESTADO(WS-POSICAO-HAB).
036400 0500-EXIT.
036500     EXIT.
036600 
036700*----------------------------------------------------
036800*    REGRAVA OS MESTRES DE HABITACAO E DE RESERVA A
036900*    PARTIR DAS TABELAS ATUALIZADAS
037000*----------------------------------------------------
037100 0800-FECHA-TRANSACAO.
037200     CLOSE RESINC
037300     OPEN OUTPUT CADHAB
037400     MOVE 0 TO IX-HAB
037500     PERFORM 0820-GRAVA-HABITACAO THRU 0820-EXIT
037600             VARYING IX-HAB FROM 1 BY 1
037700             UNTIL IX-HAB > WS-QTDE-HAB.
037800     CLOSE CADHAB
037900     OPEN OUTPUT CADRES
038000     MOVE 0 TO IX-RES
038100     PERFORM 0850-GRAVA-RESERVA THRU 0850-EXIT
038200             VARYING IX-RES FROM 1 BY 1
038300             UNTIL IX-RES > WS-QTDE-RES.
038400     CLOSE CADRES
038500     STOP RUN.
038600 
038700 0820-GRAVA-HABITACAO.
038800     MOVE TH-ID    (IX-HAB) TO ROOM-ID
038900     MOVE TH-NUMERO(IX-HAB) TO ROOM-NUMERO
039000     MOVE TH-TIPO  (IX-HAB) TO ROOM-TIPO
039100     MOVE TH-PRECIO(IX-HAB) TO ROOM-PRECIO
039200     MOVE TH-ESTADO(IX-HAB) TO ROOM-ESTADO
039300     WRITE REG-HABITACAO.
039400 0820-EXIT.
039500     EXIT.
039600 
039700 0850-GRAVA-RESERVA.
039800     MOVE TR-ID        (IX-RES) TO RES-ID
039900     MOVE TR-GUEST-ID  (IX-RES) TO RES-GUEST-ID
040000     MOVE TR-ROOM-ID   (IX-RES) TO RES-ROOM-ID
040100     MOVE TR-CHECKIN   (IX-RES) TO RES-CHECKIN
040200     MOVE TR-CHECKOUT  (IX-RES) TO RES-CHECKOUT
040300     MOVE TR-CANT-HUESP(IX-RES) TO RES-CANT-HUESP
040400     MOVE TR-ESTADO    (IX-RES) TO RES-ESTADO
040500     WRITE REG-RESERVA.
040600 0850-EXIT.
040700     EXIT.
