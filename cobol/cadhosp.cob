000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADHOSP-COB.
000300 AUTHOR. FABIO SANTOS.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 28/04/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : CADASTRO DE HOSPEDES DO HOTEL NOVA  *
001100*                 A PARTIR DO ARQUIVO DE ENTRADA      *
001200*                 HOSPINC.DAT - NAO DUPLICA HOSPEDE   *
001300*                 JA CADASTRADO PELO NUMERO DE        *
001400*                 DOCUMENTO (DNI)                     *
001500*****************************************************
001600*    HISTORICO DE ALTERACOES
001700*    DATA       PROG  CHAMADO     DESCRICAO
001800*    28/04/89   FABIO HN-0004     VERSAO INICIAL                  HN-0004 
001900*    03/12/90   FABIO HN-0038     INCLUIDA REGRA DE NAO           HN-0038 
002000*    03/12/90   FABIO HN-0038     DUPLICAR HOSPEDE PELO DNI       HN-0038 
002100*    14/07/94   AMT   HN-0064     CAMPO TELEFONE AMPLIADO         HN-0064 
002200*    14/07/94   AMT   HN-0064     DE 14 PARA 20 POSICOES          HN-0064 
002300*    11/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - SEM          HN-Y2K01
002400*    11/01/99   ENZ   HN-Y2K01    IMPACTO NESTE PROGRAMA          HN-Y2K01
002500*    24/09/2000 ENZ   HN-0082     REGRAVACAO TOTAL DO MESTRE,     HN-0082 
002600*    24/09/2000 ENZ   HN-0082     ARQUIVO SEQUENCIAL SEM ISAM     HN-0082 
002700*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
002800*****************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CADHOSP ASSIGN TO DISK
003700                 ORGANIZATION LINE SEQUENTIAL
003800                 FILE STATUS STATUS-HOSP.
003900 
004000     SELECT HOSPINC ASSIGN TO DISK
004100                 ORGANIZATION LINE SEQUENTIAL
004200                 FILE STATUS STATUS-INC.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  CADHOSP
004700     LABEL RECORD STANDARD
004800     VALUE OF FILE-ID 'GUESTS.DAT'
004900     RECORD CONTAINS 140 CHARACTERS.
005000 01  REG-HOSPEDE.
005100     05  GUEST-ID                PIC 9(05).
005200*    (VIEW ALFANUMERICA DO IDENTIFICADOR DO HOSPEDE)
005300     05  GUEST-ID-X REDEFINES GUEST-ID
005400                                 PIC X(05).
005500     05  GUEST-NOME-COMPLETO.
005600         10  GUEST-NOMBRE        PIC X(30).
005700         10  GUEST-APELLIDO      PIC X(30).
005800     05  GUEST-NOME-COMPLETO-R REDEFINES GUEST-NOME-COMPLETO
005900                                 PIC X(60).
006000     05  GUEST-DNI               PIC X(15).
006100     05  GUEST-EMAIL             PIC X(40).
006200     05  GUEST-TELEFONO          PIC X(20).
006300 01  REG-HOSPEDE-X REDEFINES REG-HOSPEDE
006400                                 PIC X(140).
006500 
006600 FD  HOSPINC
006700     LABEL RECORD STANDARD
006800     VALUE OF FILE-ID 'HOSPINC.DAT'
006900     RECORD CONTAINS 140 CHARACTERS.
007000 01  REG-HOSPINC.
007100     05  HOSPINC-NOMBRE          PIC X(30).
007200     05  HOSPINC-APELLIDO        PIC X(30).
007300     05  HOSPINC-DNI             PIC X(15).
007400     05  HOSPINC-EMAIL           PIC X(40).
007500     05  HOSPINC-TELEFONO        PIC X(20).
007600     05  FILLER                  PIC X(05).
007700 
007800 WORKING-STORAGE SECTION.
007900 01  STATUS-HOSP         PIC X(02) VALUE SPACES.
008000 01  STATUS-INC          PIC X(02) VALUE SPACES.
008100 
008200 01  WS-CONTADORES.
008300     05  WS-QTDE-HOSP    PIC 9(04) COMP VALUE ZERO.
008400     05  IX-HOSP         PIC 9(04) COMP VALUE ZERO.
008500     05  WS-ACHOU        PIC 9     COMP VALUE ZERO.
008600         88  HOSP-ACHADO VALUE 1.
008700 
008800 01  TABELA-HOSPEDE.
008900     05  TAB-HOSP OCCURS 500 TIMES.
009000         10  TH-ID          PIC 9(05).
009100         10  TH-NOMBRE      PIC X(30).
009200         10  TH-APELLIDO    PIC X(30).
009300         10  TH-DNI         PIC X(15).
009400         10  TH-EMAIL       PIC X(40).
009500         10  TH-TELEFONO    PIC X(20).
009600 
009700 01  WS-PROX-ID             PIC 9(05) COMP VALUE ZERO.
009800 
009900 PROCEDURE DIVISION.
010000 
010100*----------------------------------------------------
010200*    CARREGA O MESTRE DE HOSPEDES EM MEMORIA PARA
010300*    LOCALIZACAO DO DNI NA INCLUSAO
010400*----------------------------------------------------
010500 0100-ABRE-HOSPEDE.
010600     OPEN INPUT CADHOSP
010700     IF STATUS-HOSP = '35'
010800        MOVE ZERO TO WS-QTDE-HOSP
010900        GO TO 0150-ABRE-TRANSACAO.
011000     IF STATUS-HOSP NOT = '00'
011100        DISPLAY 'CADHOSP - ERRO ABERTURA ' STATUS-HOSP
011200        STOP RUN.
011300     PERFORM 0120-CARREGA-HOSPEDE THRU 0120-EXIT
011400        UNTIL STATUS-HOSP = '10'.
011500     GO TO 0150-ABRE-TRANSACAO.
011600 
011700 0120-CARREGA-HOSPEDE.
011800     READ CADHOSP
011900         AT END
012000             MOVE '10' TO STATUS-HOSP
012100             GO TO 0120-EXIT.
012200     ADD 1 TO WS-QTDE-HOSP
012300     MOVE GUEST-ID        TO TH-ID      (WS-QTDE-HOSP)
012400     MOVE GUEST-NOMBRE    TO TH-NOMBRE  (WS-QTDE-HOSP)
012500     MOVE GUEST-APELLIDO  TO TH-APELLIDO(WS-QTDE-HOSP)
012600     MOVE GUEST-DNI       TO TH-DNI     (WS-QTDE-HOSP)
012700     MOVE GUEST-EMAIL     TO TH-EMAIL   (WS-QTDE-HOSP)
012800     MOVE GUEST-TELEFONO  TO TH-TELEFONO(WS-QTDE-HOSP)
012900     IF TH-ID(WS-QTDE-HOSP) > WS-PROX-ID
013000        MOVE TH-ID(WS-QTDE-HOSP) TO WS-PROX-ID.
013100 0120-EXIT.
013200     EXIT.
013300 
013400 0150-ABRE-TRANSACAO.
013500     CLOSE CADHOSP
013600     OPEN INPUT HOSPINC
013700     IF STATUS-INC NOT = '00'
013800        DISPLAY 'CADHOSP - HOSPINC.DAT INEXISTENTE'
013900        STOP RUN.
014000 
014100*----------------------------------------------------
014200*    LE CADA TRANSACAO - NAO DUPLICA HOSPEDE JA
014300*    CADASTRADO PELO DNI (REGRA HN-0038)                          HN-0038 
014400*----------------------------------------------------
014500 0300-LE-TRANSACAO.
014600     READ HOSPINC
014700         AT END
014800             GO TO 0800-REGRAVA-MESTRE.
014900     PERFORM 0350-LOCALIZA-DNI THRU 0350-EXIT.
015000     IF HOSP-ACHADO
015100        DISPLAY 'CADHOSP - DNI JA CADASTRADO, IGNORADO '
015200                HOSPINC-DNI
015300        GO TO 0300-LE-TRANSACAO.
015400 
015500 0400-INCLUI-HOSPEDE.
015600     ADD 1 TO WS-QTDE-HOSP
015700     ADD 1 TO WS-PROX-ID
015800     MOVE WS-PROX-ID        TO TH-ID      (WS-QTDE-HOSP)
015900     MOVE HOSPINC-NOMBRE    TO TH-NOMBRE  (WS-QTDE-HOSP)
016000     MOVE HOSPINC-APELLIDO  TO TH-APELLIDO(WS-QTDE-HOSP)
016100     MOVE HOSPINC-DNI       TO TH-DNI     (WS-QTDE-HOSP)
016200     MOVE HOSPINC-EMAIL     TO TH-EMAIL   (WS-QTDE-HOSP)
016300     MOVE HOSPINC-TELEFONO  TO TH-TELEFONO(WS-QTDE-HOSP)
016400     GO TO 0300-LE-TRANSACAO.
016500 
016600 0350-LOCALIZA-DNI.
016700     MOVE 0 TO WS-ACHOU
016800     MOVE 0 TO IX-HOSP
016900     IF WS-QTDE-HOSP = 0
017000        GO TO 0350-EXIT.
017100     PERFORM 0360-TESTA-ITEM THRU 0360-EXIT
017200             VARYING IX-HOSP FROM 1 BY 1
017300             UNTIL IX-HOSP > WS-QTDE-HOSP
017400                OR HOSP-ACHADO.
017500 0350-EXIT.
017600     EXIT.
017700 
017800 0360-TESTA-ITEM.
017900     IF TH-DNI(IX-HOSP) = HOSPINC-DNI
018000        MOVE 1 TO WS-ACHOU.
018100 0360-EXIT.
018200     EXIT.
018300 
018400*----------------------------------------------------
018500*    REGRAVA O MESTRE COMPLETO A PARTIR DA TABELA
018600*----------------------------------------------------
018700 0800-REGRAVA-MESTRE.
018800     CLOSE HOSPINC
018900     OPEN OUTPUT CADHOSP
019000     MOVE 0 TO IX-HOSP
019100     PERFORM 0820-GRAVA-ITEM THRU 0820-EXIT
019200             VARYING IX-HOSP FROM 1 BY 1
019300             UNTIL IX-HOSP > WS-QTDE-HOSP.
019400     CLOSE CADHOSP
019500     STOP RUN.
019600 
019700 0820-GRAVA-ITEM.
019800     MOVE TH-ID      (IX-HOSP) TO GUEST-ID
019900     MOVE TH-NOMBRE  (IX-HOSP) TO GUEST-NOMBRE
020000     MOVE TH-APELLIDO(IX-HOSP) TO GUEST-APELLIDO
020100     MOVE TH-DNI     (IX-HOSP) TO GUEST-DNI
020200     MOVE TH-EMAIL   (IX-HOSP) TO GUEST-EMAIL
020300     MOVE TH-TELEFONO(IX-HOSP) TO GUEST-TELEFONO
020400     WRITE REG-HOSPEDE.
020500 0820-EXIT.
020600     EXIT.
