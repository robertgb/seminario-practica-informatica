000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALTHAB-COB.
000300 AUTHOR. J. KOIKE.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 02/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : ALTERACAO DO ESTADO DA HABITACAO    *
001100*                 A PARTIR DO ARQUIVO HABALT.DAT -    *
001200*                 REJEITA HABITACAO INEXISTENTE E     *
001300*                 ESTADO FORA DA LISTA VALIDA         *
001400*****************************************************
001500*    HISTORICO DE ALTERACOES
001600*    DATA       PROG  CHAMADO     DESCRICAO
001700*    02/05/89   JK    HN-0002     VERSAO INICIAL                  HN-0002 
001800*    14/01/91   JK    HN-0040     VALIDACAO DOS 4 ESTADOS         HN-0040 
001900*    14/01/91   JK    HN-0040     VALIDOS DE HABITACAO            HN-0040 
002000*    25/07/93   AMT   HN-0061     MENSAGEM DE ERRO DETALHADA      HN-0061 
002100*    09/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - AJUSTE       HN-Y2K01
002200*    09/01/99   ENZ   HN-Y2K01    DE CAMPOS NUMERICOS DE ANO      HN-Y2K01
002300*    24/09/2000 ENZ   HN-0082     REGRAVACAO TOTAL DO MESTRE,     HN-0082 
002400*    24/09/2000 ENZ   HN-0082     ARQUIVO SEQUENCIAL SEM ISAM     HN-0082 
002500*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
002600*    09/03/2005   FABIO HN-0109     VALIDA ARQUIVO HABALT.DAT     HN-0109 
002700*    09/03/2005   FABIO HN-0109     INEXISTENTE ANTES DA LEITURA  HN-0109 
002800*****************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CADHAB ASSIGN TO DISK
003700                 ORGANIZATION LINE SEQUENTIAL
003800                 FILE STATUS STATUS-HAB.
003900 
004000     SELECT HABALT ASSIGN TO DISK
004100                 ORGANIZATION LINE SEQUENTIAL
004200                 FILE STATUS STATUS-ALT.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  CADHAB
004700     LABEL RECORD STANDARD
004800     VALUE OF FILE-ID 'ROOMS.DAT'
004900     RECORD CONTAINS 50 CHARACTERS.
005000 01  REG-HABITACAO.
005100     05  HAB-IDENT.
005200         10  ROOM-ID             PIC 9(05).
005300         10  ROOM-NUMERO         PIC 9(05).
005400     05  HAB-IDENT-R REDEFINES HAB-IDENT
005500                                 PIC 9(10).
005600     05  ROOM-TIPO               PIC X(10).
005700     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
005800     05  ROOM-PRECIO-R REDEFINES ROOM-PRECIO
005900                                 PIC S9(7)V99 COMP-3.
006000     05  ROOM-ESTADO             PIC X(14).
006100     05  FILLER                  PIC X(11).
006200 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
006300                                 PIC X(50).
006400 
006500 FD  HABALT
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID 'HABALT.DAT'
006800     RECORD CONTAINS 30 CHARACTERS.
006900 01  REG-HABALT.
007000     05  HABALT-NUMERO           PIC 9(05).
007100     05  HABALT-ESTADO           PIC X(14).
007200     05  FILLER                  PIC X(11).
007300 
007400 WORKING-STORAGE SECTION.
007500 01  STATUS-HAB          PIC X(02) VALUE SPACES.
007600 01  STATUS-ALT          PIC X(02) VALUE SPACES.
007700 
007800 01  WS-CONTADORES.
007900     05  WS-QTDE-HAB     PIC 9(04) COMP VALUE ZERO.
008000     05  IX-HAB          PIC 9(04) COMP VALUE ZERO.
008100     05  WS-POSICAO      PIC 9(04) COMP VALUE ZERO.
008200     05  WS-ACHOU-HAB    PIC 9     COMP VALUE ZERO.
008300         88  HAB-ACHADA  VALUE 1.
008400     05  WS-ACHOU-EST    PIC 9     COMP VALUE ZERO.
008500         88  EST-VALIDO  VALUE 1.
008600 
008700 01  TABELA-HABITACAO.
008800     05  TAB-HAB OCCURS 200 TIMES.
008900         10  TH-ID          PIC 9(05).
009000         10  TH-NUMERO      PIC 9(05).
009100         10  TH-TIPO        PIC X(10).
009200         10  TH-PRECIO      PIC S9(7)V99 COMP-3.
009300         10  TH-ESTADO      PIC X(14).
009400 
009500 01  TABELA-ESTADOS-VALIDOS.
009600     05  FILLER              PIC X(14) VALUE 'DISPONIBLE    '.
009700     05  FILLER              PIC X(14) VALUE 'OCUPADA       '.
009800     05  FILLER              PIC X(14) VALUE 'EN LIMPIEZA   '.
009900     05  FILLER              PIC X(14) VALUE 'MANTENIMIENTO '.
010000 01  TABELA-ESTADOS-R REDEFINES TABELA-ESTADOS-VALIDOS.
010100     05  TEV-ESTADO OCCURS 4 TIMES PIC X(14).
010200 
010300 PROCEDURE DIVISION.
010400 
010500*----------------------------------------------------
010600*    CARREGA O MESTRE DE HABITACOES EM MEMORIA
010700*----------------------------------------------------
010800 0100-ABRE-HABITACAO.
010900     OPEN INPUT CADHAB
011000     IF STATUS-HAB NOT = '00'
011100        DISPLAY 'ALTHAB - ROOMS.DAT INEXISTENTE'
011200        STOP RUN.
011300     PERFORM 0120-CARREGA-HABITACAO THRU 0120-EXIT
011400        UNTIL STATUS-HAB = '10'.
011500     CLOSE CADHAB.
011600 
011700 0120-CARREGA-HABITACAO.
011800     READ CADHAB
011900         AT END
012000             MOVE '10' TO STATUS-HAB
012100             GO TO 0120-EXIT.
012200     ADD 1 TO WS-QTDE-HAB
012300     MOVE ROOM-ID      TO TH-ID    (WS-QTDE-HAB)
012400     MOVE ROOM-NUMERO  TO TH-NUMERO(WS-QTDE-HAB)
012500     MOVE ROOM-TIPO    TO TH-TIPO  (WS-QTDE-HAB)
012600     MOVE ROOM-PRECIO  TO TH-PRECIO(WS-QTDE-HAB)
012700     MOVE ROOM-ESTADO  TO TH-ESTADO(WS-QTDE-HAB).
012800 0120-EXIT.
012900     EXIT.
013000 
013100 0200-ABRE-TRANSACAO.
013200     OPEN INPUT HABALT
013300     IF STATUS-ALT NOT = '00'
013400        DISPLAY 'ALTHAB - HABALT.DAT INEXISTENTE'
013500        STOP RUN.
013600 
013700*----------------------------------------------------
013800*    LE CADA TRANSACAO DE ALTERACAO - REJEITA
013900*    HABITACAO NAO CADASTRADA E ESTADO INVALIDO
014000*----------------------------------------------------
014100 0300-LE-TRANSACAO.
014200     READ HABALT
014300         AT END
014400             GO TO 0800-REGRAVA-MESTRE.
014500     PERFORM 0350-LOCALIZA-NUMERO THRU 0350-EXIT.
014600     IF NOT HAB-ACHADA
014700        DISPLAY 'ALTHAB - HABITACAO NAO CADASTRADA '
014800                HABALT-NUMERO
014900        GO TO 0300-LE-TRANSACAO.
015000     PERFORM 0400-VALIDA-ESTADO THRU 0400-EXIT.
015100     IF NOT EST-VALIDO
015200        DISPLAY 'ALTHAB - ESTADO INVALIDO ' HABALT-ESTADO
015300        GO TO 0300-LE-TRANSACAO.
015400     MOVE HABALT-ESTADO TO TH-ESTADO(WS-POSICAO)
015500     GO TO 0300-LE-TRANSACAO.
015600 
015700 0400-VALIDA-ESTADO.
015800     MOVE 0 TO WS-ACHOU-EST
015900     MOVE 0 TO IX-HAB
016000     PERFORM 0450-TESTA-ESTADO THRU 0450-EXIT
016100             VARYING IX-HAB FROM 1 BY 1
016200             UNTIL IX-HAB > 4
016300                OR EST-VALIDO.
016400 0400-EXIT.
016500     EXIT.
016600 
016700 0450-TESTA-ESTADO.
016800     IF TEV-ESTADO(IX-HAB) = HABALT-ESTADO
016900        MOVE 1 TO WS-ACHOU-EST.
017000 0450-EXIT.
017100     EXIT.
017200 
017300 0350-LOCALIZA-NUMERO.
017400     MOVE 0 TO WS-ACHOU-HAB
017500     MOVE 0 TO IX-HAB
017600     MOVE 0 TO WS-POSICAO
017700     PERFORM 0360-TESTA-ITEM THRU 0360-EXIT
017800             VARYING IX-HAB FROM 1 BY 1
017900             UNTIL IX-HAB > WS-QTDE-HAB
018000                OR HAB-ACHADA.
018100 0350-EXIT.
018200     EXIT.
018300 
018400 0360-TESTA-ITEM.
018500     IF TH-NUMERO(IX-HAB) = HABALT-NUMERO
018600        MOVE 1 TO WS-ACHOU-HAB
018700        MOVE IX-HAB TO WS-POSICAO.
018800 0360-EXIT.
018900     EXIT.
019000 
019100*----------------------------------------------------
019200*    REGRAVA O MESTRE COMPLETO A PARTIR DA TABELA
019300*----------------------------------------------------
019400 0800-REGRAVA-MESTRE.
019500     CLOSE HABALT
019600     OPEN OUTPUT CADHAB
019700     MOVE 0 TO IX-HAB
019800     PERFORM 0820-GRAVA-ITEM THRU 0820-EXIT
019900             VARYING IX-HAB FROM 1 BY 1
020000             UNTIL IX-HAB > WS-QTDE-HAB.
020100     CLOSE CADHAB
020200     STOP RUN.
020300 
020400 0820-GRAVA-ITEM.
020500     MOVE TH-ID    (IX-HAB) TO ROOM-ID
020600     MOVE TH-NUMERO(IX-HAB) TO ROOM-NUMERO
020700     MOVE TH-TIPO  (IX-HAB) TO ROOM-TIPO
020800     MOVE TH-PRECIO(IX-HAB) TO ROOM-PRECIO
020900     MOVE TH-ESTADO(IX-HAB) TO ROOM-ESTADO
021000     WRITE REG-HABITACAO.
021100 0820-EXIT.
021200     EXIT.
