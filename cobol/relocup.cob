000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELOCUP-COB.
000300 AUTHOR. JORGE KOIKE.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 09/06/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : RELATORIO DE OCUPACAO DO HOTEL      *
001100*                 NOVA - TOTAIS DE HABITACOES POR     *
001200*                 ESTADO (DISPONIBLE/OCUPADA/EN       *
001300*                 LIMPIEZA/MANTENIMIENTO) E TOTAL      *
001400*                 GERAL DE HABITACOES                  *
001500*****************************************************
001600*    HISTORICO DE ALTERACOES
001700*    DATA       PROG  CHAMADO     DESCRICAO
001800*    09/06/89   JK    HN-0010     VERSAO INICIAL, MONTA A         HN-0010 
001900*    09/06/89   JK    HN-0010     TABELA DE CLASSIFICACAO EM      HN-0010 
002000*    09/06/89   JK    HN-0010     MEMORIA NO MODELO DO            HN-0010 
002100*    09/06/89   JK    HN-0010     PROGRAMA CLASSIF-COB            HN-0010 
002200*    02/01/92   JK    HN-0049     INCLUIDO TOTAL GERAL DE         HN-0049 
002300*    02/01/92   JK    HN-0049     HABITACOES NO RODAPE            HN-0049 
002400*    21/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - SEM          HN-Y2K01
002500*    21/01/99   ENZ   HN-Y2K01    IMPACTO NESTE PROGRAMA          HN-Y2K01
002600*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
002700*    18/04/2005   FABIO HN-0114     INCLUIDA CONTAGEM DE HAB.     HN-0114 
002800*    18/04/2005   FABIO HN-0114     EM MANTENIMIENTO              HN-0114 
002900*****************************************************
003000 
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CADHAB ASSIGN TO DISK
003800                 ORGANIZATION LINE SEQUENTIAL
003900                 FILE STATUS STATUS-HAB.
004000 
004100     SELECT RELATORIO ASSIGN TO PRINTER
004200                 ORGANIZATION LINE SEQUENTIAL
004300                 FILE STATUS STATUS-REL.
004400 
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  CADHAB
004800     LABEL RECORD STANDARD
004900     VALUE OF FILE-ID 'ROOMS.DAT'
005000     RECORD CONTAINS 50 CHARACTERS.
005100 01  REG-HABITACAO.
005200     05  HAB-IDENT.
005300         10  ROOM-ID             PIC 9(05).
005400         10  ROOM-NUMERO         PIC 9(05).
005500     05  HAB-IDENT-R REDEFINES HAB-IDENT
005600                                 PIC 9(10).
005700     05  ROOM-TIPO               PIC X(10).
005800     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
005900     05  ROOM-ESTADO             PIC X(14).
006000     05  FILLER                  PIC X(11).
006100 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
006200                                 PIC X(50).
006300 
006400 FD  RELATORIO
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID 'OCCRPT.OUT'
006700     RECORD CONTAINS 40 CHARACTERS.
006800 01  LINHA-RELATORIO             PIC X(40).
006900 
007000 WORKING-STORAGE SECTION.
007100 01  STATUS-HAB          PIC X(02) VALUE SPACES.
007200 01  STATUS-REL          PIC X(02) VALUE SPACES.
007300 
007400 01  WS-TOTAIS.
007500     05  WS-TOT-DISPONIBLE   PIC 9(05) COMP VALUE ZERO.
007600     05  WS-TOT-OCUPADA      PIC 9(05) COMP VALUE ZERO.
007700     05  WS-TOT-LIMPIEZA     PIC 9(05) COMP VALUE ZERO.
007800     05  WS-TOT-MANTEN       PIC 9(05) COMP VALUE ZERO.
007900     05  WS-TOT-GERAL        PIC 9(05) COMP VALUE ZERO.
008000 01  WS-TOTAIS-R REDEFINES WS-TOTAIS.
008100     05  WS-TOT-ARRAY OCCURS 5 TIMES PIC 9(05) COMP.
008200 
008300 01  LINHA-TOTAL.
008400     05  LT-ROTULO       PIC X(20).
008500     05  FILLER          PIC X(05) VALUE SPACES.
008600     05  LT-QTDE         PIC ZZZZ9.
008700     05  FILLER          PIC X(10) VALUE SPACES.
008800 01  LINHA-TOTAL-R REDEFINES LINHA-TOTAL
008900                                 PIC X(40).
009000 
009100 PROCEDURE DIVISION.
009200 
009300*----------------------------------------------------
009400*    LE O MESTRE DE HABITACOES UMA SO VEZ, ACUMULANDO
009500*    AS CONTAGENS POR ESTADO (TECNICA DE CLASSIF-COB)
009600*----------------------------------------------------
009700 0100-INICIO.
009800     OPEN INPUT CADHAB
009900     IF STATUS-HAB NOT = '00'
010000        DISPLAY 'RELOCUP - ROOMS.DAT INEXISTENTE'
010100        STOP RUN.
010200     PERFORM 0300-LE-HABITACAO THRU 0300-EXIT
010300        UNTIL STATUS-HAB = '10'.
010400     CLOSE CADHAB
010500     OPEN OUTPUT RELATORIO
010600     PERFORM 0600-IMPRIME-TOTAIS THRU 0600-EXIT.
010700     CLOSE RELATORIO
010800     STOP RUN.
010900 
011000 0300-LE-HABITACAO.
011100     READ CADHAB
011200         AT END
011300             MOVE '10' TO STATUS-HAB
011400             GO TO 0300-EXIT.
011500     ADD 1 TO WS-TOT-GERAL
011600     IF ROOM-ESTADO = 'DISPONIBLE    '
011700        ADD 1 TO WS-TOT-DISPONIBLE
011800     ELSE IF ROOM-ESTADO = 'OCUPADA       '
011900        ADD 1 TO WS-TOT-OCUPADA
012000     ELSE IF ROOM-ESTADO = 'EN LIMPIEZA   '
012100        ADD 1 TO WS-TOT-LIMPIEZA
012200     ELSE IF ROOM-ESTADO = 'MANTENIMIENTO '
012300        ADD 1 TO WS-TOT-MANTEN.
012400 0300-EXIT.
012500     EXIT.
012600 
012700 0600-IMPRIME-TOTAIS.
012800     MOVE 'DISPONIBLE'         TO LT-ROTULO
012900     MOVE WS-TOT-DISPONIBLE    TO LT-QTDE
013000     MOVE LINHA-TOTAL-R TO LINHA-RELATORIO
013100     WRITE LINHA-RELATORIO.
013200     MOVE 'OCUPADA'           TO LT-ROTULO
013300     MOVE WS-TOT-OCUPADA      TO LT-QTDE
013400     MOVE LINHA-TOTAL-R TO LINHA-RELATORIO
013500     WRITE LINHA-RELATORIO.
013600     MOVE 'EN LIMPIEZA'       TO LT-ROTULO
013700     MOVE WS-TOT-LIMPIEZA     TO LT-QTDE
013800     MOVE LINHA-TOTAL-R TO LINHA-RELATORIO
013900     WRITE LINHA-RELATORIO.
014000     MOVE 'MANTENIMIENTO'     TO LT-ROTULO
014100     MOVE WS-TOT-MANTEN       TO LT-QTDE
014200     MOVE LINHA-TOTAL-R TO LINHA-RELATORIO
014300     WRITE LINHA-RELATORIO.
014400     MOVE 'TOTAL HABITACIONES' TO LT-ROTULO
014500     MOVE WS-TOT-GERAL        TO LT-QTDE
014600     MOVE LINHA-TOTAL-R TO LINHA-RELATORIO
014700     WRITE LINHA-RELATORIO.
014800 0600-EXIT.
014900     EXIT.
