000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELHAB-COB.
000300 AUTHOR. FABIO SANTOS.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 22/04/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : RELATORIO DE HABITACOES DO HOTEL    *
001100*                 NOVA, EM ORDEM DO ARQUIVO, COM      *
001200*                 TOTAL DE HABITACOES AO FINAL        *
001300*****************************************************
001400*    HISTORICO DE ALTERACOES
001500*    DATA       PROG  CHAMADO     DESCRICAO
001600*    22/04/89   FABIO HN-0003     VERSAO INICIAL                  HN-0003 
001700*    11/03/91   FABIO HN-0041     INCLUIDO TOTAL GERAL            HN-0041 
001800*    11/03/91   FABIO HN-0041     DE HABITACOES NO RODAPE         HN-0041 
001900*    30/08/95   AMT   HN-0068     QUEBRA DE PAGINA A CADA         HN-0068 
002000*    30/08/95   AMT   HN-0068     50 LINHAS IMPRESSAS             HN-0068 
002100*    10/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - SEM          HN-Y2K01
002200*    10/01/99   ENZ   HN-Y2K01    IMPACTO NESTE PROGRAMA          HN-Y2K01
002300*    24/09/2000 ENZ   HN-0082     LEITURA DIRETA DO ARQUIVO       HN-0082 
002400*    24/09/2000 ENZ   HN-0082     SEQUENCIAL, SEM TABELA          HN-0082 
002500*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
002600*****************************************************
002700 
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CADHAB ASSIGN TO DISK
003500                 ORGANIZATION LINE SEQUENTIAL
003600                 FILE STATUS STATUS-HAB.
003700 
003800     SELECT RELATORIO ASSIGN TO PRINTER
003900                 ORGANIZATION LINE SEQUENTIAL
004000                 FILE STATUS STATUS-REL.
004100 
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  CADHAB
004500     LABEL RECORD STANDARD
004600     VALUE OF FILE-ID 'ROOMS.DAT'
004700     RECORD CONTAINS 50 CHARACTERS.
004800 01  REG-HABITACAO.
004900     05  HAB-IDENT.
005000         10  ROOM-ID             PIC 9(05).
005100         10  ROOM-NUMERO         PIC 9(05).
005200     05  HAB-IDENT-R REDEFINES HAB-IDENT
005300                                 PIC 9(10).
005400     05  ROOM-TIPO               PIC X(10).
005500     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
005600     05  ROOM-PRECIO-R REDEFINES ROOM-PRECIO
005700                                 PIC S9(7)V99 COMP-3.
005800     05  ROOM-ESTADO             PIC X(14).
005900     05  FILLER                  PIC X(11).
006000 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
006100                                 PIC X(50).
006200 
006300 FD  RELATORIO
006400     LABEL RECORD STANDARD
006500     VALUE OF FILE-ID 'ROOMLST.OUT'
006600     RECORD CONTAINS 80 CHARACTERS.
006700 01  LINHA-RELATORIO             PIC X(80).
006800 
006900 WORKING-STORAGE SECTION.
007000 01  STATUS-HAB          PIC X(02) VALUE SPACES.
007100 01  STATUS-REL          PIC X(02) VALUE SPACES.
007200 
007300 01  WS-CONTADORES.
007400     05  WS-QTDE-HAB     PIC 9(05) COMP VALUE ZERO.
007500     05  WS-LINHAS-PAG   PIC 9(03) COMP VALUE ZERO.
007600 
007700 01  LINHA-CABECALHO.
007800     05  FILLER          PIC X(10) VALUE 'ID    '.
007900     05  FILLER          PIC X(10) VALUE 'NUMERO'.
008000     05  FILLER          PIC X(12) VALUE 'TIPO'.
008100     05  FILLER          PIC X(12) VALUE 'PRECIO'.
008200     05  FILLER          PIC X(14) VALUE 'ESTADO'.
008300     05  FILLER          PIC X(22) VALUE SPACES.
008400 01  LINHA-CABECALHO-R REDEFINES LINHA-CABECALHO
008500                                 PIC X(80).
008600 
008700 01  LINHA-DETALHE.
008800     05  LD-ID           PIC ZZZZ9.
008900     05  FILLER          PIC X(05) VALUE SPACES.
009000     05  LD-NUMERO       PIC ZZZZ9.
009100     05  FILLER          PIC X(05) VALUE SPACES.
009200     05  LD-TIPO         PIC X(10).
009300     05  FILLER          PIC X(02) VALUE SPACES.
009400     05  LD-PRECIO       PIC ZZZ,ZZ9.99.
009500     05  FILLER          PIC X(03) VALUE SPACES.
009600     05  LD-ESTADO       PIC X(14).
009700     05  FILLER          PIC X(17) VALUE SPACES.
009800 01  LINHA-DETALHE-R REDEFINES LINHA-DETALHE
009900                                 PIC X(80).
010000 
010100 01  LINHA-TOTAL.
010200     05  FILLER          PIC X(20) VALUE 'TOTAL HABITACIONES: '.
010300     05  LT-TOTAL        PIC ZZZZ9.
010400     05  FILLER          PIC X(55) VALUE SPACES.
010500 01  LINHA-TOTAL-R REDEFINES LINHA-TOTAL
010600                                 PIC X(80).
010700 
010800 PROCEDURE DIVISION.
010900 
011000 0100-INICIO.
011100     OPEN INPUT CADHAB
011200     IF STATUS-HAB NOT = '00'
011300        DISPLAY 'RELHAB - ROOMS.DAT INEXISTENTE'
011400        STOP RUN.
011500     OPEN OUTPUT RELATORIO
011600     MOVE LINHA-CABECALHO-R TO LINHA-RELATORIO
011700     WRITE LINHA-RELATORIO.
011800     PERFORM 0300-LE-HABITACAO THRU 0300-EXIT
011900        UNTIL STATUS-HAB = '10'.
012000     MOVE WS-QTDE-HAB TO LT-TOTAL
012100     MOVE LINHA-TOTAL-R TO LINHA-RELATORIO
012200     WRITE LINHA-RELATORIO.
012300     CLOSE CADHAB RELATORIO
012400     STOP RUN.
012500 
012600*----------------------------------------------------
012700*    IMPRIME UMA LINHA POR HABITACAO, NA ORDEM EM
012800*    QUE ESTA GRAVADA NO ARQUIVO MESTRE
012900*----------------------------------------------------
013000 0300-LE-HABITACAO.
013100     READ CADHAB
013200         AT END
013300             MOVE '10' TO STATUS-HAB
013400             GO TO 0300-EXIT.
013500     ADD 1 TO WS-QTDE-HAB
013600     MOVE ROOM-ID      TO LD-ID
013700     MOVE ROOM-NUMERO  TO LD-NUMERO
013800     MOVE ROOM-TIPO    TO LD-TIPO
013900     MOVE ROOM-PRECIO  TO LD-PRECIO
014000     MOVE ROOM-ESTADO  TO LD-ESTADO
014100     MOVE LINHA-DETALHE-R TO LINHA-RELATORIO
014200     WRITE LINHA-RELATORIO
014300     ADD 1 TO WS-LINHAS-PAG
014400     IF WS-LINHAS-PAG > 50
014500        MOVE 0 TO WS-LINHAS-PAG
014600        WRITE LINHA-RELATORIO FROM LINHA-CABECALHO-R
014700              AFTER ADVANCING PAGE.
014800 0300-EXIT.
014900     EXIT.
