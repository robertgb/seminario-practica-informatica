000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CANRES-COB.
000300 AUTHOR. ENZO PEREIRA.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 12/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : CANCELAMENTO DE RESERVAS A PARTIR   *
001100*                 DO ARQUIVO DE ENTRADA RESCAN.DAT -  *
001200*                 SO CANCELA RESERVA EM ESTADO         *
001300*                 CONFIRMADA E LIBERA A HABITACAO      *
001400*****************************************************
001500*    HISTORICO DE ALTERACOES
001600*    DATA       PROG  CHAMADO     DESCRICAO
001700*    12/05/89   ENZO  HN-0006     VERSAO INICIAL                  HN-0006 
001800*    12/05/89   ENZO  HN-0006     DO CANCELAMENTO DE RESERVAS     HN-0006 
001900*    04/10/91   ENZO  HN-0045     SO PERMITE CANCELAR RESERVA     HN-0045 
002000*    04/10/91   ENZO  HN-0045     NO ESTADO CONFIRMADA            HN-0045 
002100*    15/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - SEM          HN-Y2K01
002200*    15/01/99   ENZ   HN-Y2K01    IMPACTO NESTE PROGRAMA          HN-Y2K01
002300*    24/09/2000 ENZ   HN-0082     REGRAVACAO TOTAL DOS MESTRES,   HN-0082 
002400*    24/09/2000 ENZ   HN-0082     ARQUIVO SEQUENCIAL SEM ISAM     HN-0082 
002500*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
002600*    21/07/2004   AMT   HN-0110     MENSAGEM DE ERRO COM NUMERO   HN-0110 
002700*    21/07/2004   AMT   HN-0110     DA RESERVA NA REJEICAO        HN-0110 
002800*****************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CADHAB ASSIGN TO DISK
003700                 ORGANIZATION LINE SEQUENTIAL
003800                 FILE STATUS STATUS-HAB.
003900 
004000     SELECT CADRES ASSIGN TO DISK
004100                 ORGANIZATION LINE SEQUENTIAL
004200                 FILE STATUS STATUS-RES.
004300 
004400     SELECT RESCAN ASSIGN TO DISK
004500                 ORGANIZATION LINE SEQUENTIAL
004600                 FILE STATUS STATUS-CAN.
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CADHAB
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID 'ROOMS.DAT'
005300     RECORD CONTAINS 50 CHARACTERS.
005400 01  REG-HABITACAO.
005500     05  HAB-IDENT.
005600         10  ROOM-ID             PIC 9(05).
005700         10  ROOM-NUMERO         PIC 9(05).
005800     05  HAB-IDENT-R REDEFINES HAB-IDENT
005900                                 PIC 9(10).
006000     05  ROOM-TIPO               PIC X(10).
006100     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
006200     05  ROOM-ESTADO             PIC X(14).
006300     05  FILLER                  PIC X(11).
006400 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
006500                                 PIC X(50).
006600 
006700 FD  CADRES
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID 'RESVS.DAT'
007000     RECORD CONTAINS 60 CHARACTERS.
007100 01  REG-RESERVA.
007200     05  RES-IDENT.
007300         10  RES-ID              PIC 9(05).
007400         10  RES-GUEST-ID        PIC 9(05).
007500     05  RES-IDENT-R REDEFINES RES-IDENT
007600                                 PIC 9(10).
007700     05  RES-ROOM-ID             PIC 9(05).
007800     05  RES-DATAS.
007900         10  RES-CHECKIN         PIC 9(08).
008000         10  RES-CHECKOUT        PIC 9(08).
008100     05  RES-DATAS-R REDEFINES RES-DATAS
008200                                 PIC 9(16).
008300     05  RES-CANT-HUESP          PIC 9(03).
008400     05  RES-ESTADO              PIC X(10).
008500     05  FILLER                  PIC X(16).
008600 01  REG-RESERVA-X REDEFINES REG-RESERVA
008700                                 PIC X(60).
008800 
008900 FD  RESCAN
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID 'RESCAN.DAT'
009200     RECORD CONTAINS 40 CHARACTERS.
009300 01  REG-RESCAN.
009400     05  RESCAN-ID               PIC 9(05).
009500     05  FILLER                  PIC X(35).
009600 
009700 WORKING-STORAGE SECTION.
009800 01  STATUS-HAB          PIC X(02) VALUE SPACES.
009900 01  STATUS-RES          PIC X(02) VALUE SPACES.
010000 01  STATUS-CAN          PIC X(02) VALUE SPACES.
010100 
010200 01  WS-CONTADORES.
010300     05  WS-QTDE-HAB     PIC 9(04) COMP VALUE ZERO.
010400     05  WS-QTDE-RES     PIC 9(04) COMP VALUE ZERO.
010500     05  IX-HAB          PIC 9(04) COMP VALUE ZERO.
010600     05  IX-RES          PIC 9(04) COMP VALUE ZERO.
010700     05  WS-POSICAO-HAB  PIC 9(04) COMP VALUE ZERO.
010800     05  WS-POSICAO-RES  PIC 9(04) COMP VALUE ZERO.
010900     05  WS-ACHOU-HAB    PIC 9     COMP VALUE ZERO.
011000         88  HAB-ACHADA  VALUE 1.
011100     05  WS-ACHOU-RES    PIC 9     COMP VALUE ZERO.
011200         88  RES-ACHADA  VALUE 1.
011300 
011400 01  TABELA-HABITACAO.
011500     05  TAB-HAB OCCURS 200 TIMES.
011600         10  TH-ID          PIC 9(05).
011700         10  TH-NUMERO      PIC 9(05).
011800         10  TH-TIPO        PIC X(10).
011900         10  TH-PRECIO      PIC S9(7)V99 COMP-3.
012000         10  TH-ESTADO      PIC X(14).
012100 
012200 01  TABELA-RESERVA.
012300     05  TAB-RES OCCURS 2000 TIMES.
012400         10  TR-ID          PIC 9(05).
012500         10  TR-GUEST-ID    PIC 9(05).
012600         10  TR-ROOM-ID     PIC 9(05).
012700         10  TR-CHECKIN     PIC 9(08).
012800         10  TR-CHECKOUT    PIC 9(08).
012900         10  TR-CANT-HUESP  PIC 9(03).
013000         10  TR-ESTADO      PIC X(10).
013100 
013200 PROCEDURE DIVISION.
013300 
013400 0100-ABRE-HABITACAO.
013500     OPEN INPUT CADHAB
013600     IF STATUS-HAB NOT = '00'
013700        DISPLAY 'CANRES - ROOMS.DAT INEXISTENTE'
013800        STOP RUN.
013900     PERFORM 0120-CARREGA-HABITACAO THRU 0120-EXIT
014000        UNTIL STATUS-HAB = '10'.
014100     CLOSE CADHAB.
014200 
014300 0120-CARREGA-HABITACAO.
014400     READ CADHAB
014500         AT END
014600             MOVE '10' TO STATUS-HAB
014700             GO TO 0120-EXIT.
014800     ADD 1 TO WS-QTDE-HAB
014900     MOVE ROOM-ID      TO TH-ID    (WS-QTDE-HAB)
015000     MOVE ROOM-NUMERO  TO TH-NUMERO(WS-QTDE-HAB)
015100     MOVE ROOM-TIPO    TO TH-TIPO  (WS-QTDE-HAB)
015200     MOVE ROOM-PRECIO  TO TH-PRECIO(WS-QTDE-HAB)
015300     MOVE ROOM-ESTADO  TO TH-ESTADO(WS-QTDE-HAB).
015400 0120-EXIT.
015500     EXIT.
015600 
015700 0150-ABRE-RESERVA.
015800     OPEN INPUT CADRES
015900     IF STATUS-RES NOT = '00'
016000        DISPLAY 'CANRES - RESVS.DAT INEXISTENTE'
016100        STOP RUN.
016200     PERFORM 0170-CARREGA-RESERVA THRU 0170-EXIT
016300        UNTIL STATUS-RES = '10'.
016400     CLOSE CADRES.
016500 
016600 0170-CARREGA-RESERVA.
016700     READ CADRES
016800         AT END
016900             MOVE '10' TO STATUS-RES
017000             GO TO 0170-EXIT.
017100     ADD 1 TO WS-QTDE-RES
017200     MOVE RES-ID          TO TR-ID         (WS-QTDE-RES)
017300     MOVE RES-GUEST-ID    TO TR-GUEST-ID   (WS-QTDE-RES)
017400     MOVE RES-ROOM-ID     TO TR-ROOM-ID    (WS-QTDE-RES)
017500     MOVE RES-CHECKIN     TO TR-CHECKIN    (WS-QTDE-RES)
017600     MOVE RES-CHECKOUT    TO TR-CHECKOUT   (WS-QTDE-RES)
017700     MOVE RES-CANT-HUESP  TO TR-CANT-HUESP (WS-QTDE-RES)
017800     MOVE RES-ESTADO      TO TR-ESTADO     (WS-QTDE-RES).
017900 0170-EXIT.
018000     EXIT.
018100 
018200 0200-ABRE-TRANSACAO.
018300     OPEN INPUT RESCAN
018400     IF STATUS-CAN NOT = '00'
018500        DISPLAY 'CANRES - RESCAN.DAT INEXISTENTE'
018600        STOP RUN.
018700 
018800*----------------------------------------------------
018900*    LE CADA TRANSACAO DE CANCELAMENTO - SO CANCELA
019000*    RESERVA NO ESTADO CONFIRMADA (REGRA HN-0045)                 HN-0045 
019100*----------------------------------------------------
019200 0300-LE-TRANSACAO.
019300     READ RESCAN
019400         AT END
019500             GO TO 0800-FECHA-TRANSACAO.
019600     PERFORM 0350-LOCALIZA-RESERVA THRU 0350-EXIT.
019700     IF NOT RES-ACHADA
019800        DISPLAY 'CANRES - RESERVA NAO CADASTRADA ' RESCAN-ID
019900        GO TO 0300-LE-TRANSACAO.
020000     IF TR-ESTADO(WS-POSICAO-RES) NOT = 'CONFIRMADA'
020100        DISPLAY 'CANRES - RESERVA NAO CONFIRMADA  ' RESCAN-ID
020200        GO TO 0300-LE-TRANSACAO.
020300     MOVE 'CANCELADA' TO TR-ESTADO(WS-POSICAO-RES)
020400     PERFORM 0380-LOCALIZA-HABITACAO THRU 0380-EXIT.
020500     IF HAB-ACHADA
020600        MOVE 'DISPONIBLE    ' TO TH-ESTADO(WS-POSICAO-HAB).
020700     GO TO 0300-LE-TRANSACAO.
020800 
020900 0350-LOCALIZA-RESERVA.
021000     MOVE 0 TO WS-ACHOU-RES
021100     MOVE 0 TO IX-RES
021200     MOVE 0 TO WS-POSICAO-RES
021300     PERFORM 0360-TESTA-RESERVA THRU 0360-EXIT
021400             VARYING IX-RES FROM 1 BY 1
021500             UNTIL IX-RES > WS-QTDE-RES
021600                OR RES-ACHADA.
021700 0350-EXIT.
021800     EXIT.
021900 
022000 0360-TESTA-RESERVA.
022100     IF TR-ID(IX-RES) = RESCAN-ID
022200        MOVE 1 TO WS-ACHOU-RES
022300        MOVE IX-RES TO WS-POSICAO-RES.
022400 0360-EXIT.
022500     EXIT.
022600 
022700 0380-LOCALIZA-HABITACAO.
022800     MOVE 0 TO WS-ACHOU-HAB
022900     MOVE 0 TO IX-HAB
023000     MOVE 0 TO WS-POSICAO-HAB
023100     PERFORM 0390-TESTA-HABITACAO THRU 0390-EXIT
023200             VARYING IX-HAB FROM 1 BY 1
023300             UNTIL IX-HAB > WS-QTDE-HAB
023400                OR HAB-ACHADA.
023500 0380-EXIT.
023600     EXIT.
023700 
023800 0390-TESTA-HABITACAO.
023900     IF TH-ID(IX-HAB) = TR-ROOM-ID(WS-POSICAO-RES)
024000        MOVE 1 TO WS-ACHOU-HAB
024100        MOVE IX-HAB TO WS-POSICAO-HAB.
024200 0390-EXIT.
024300     EXIT.
024400 
024500*----------------------------------------------------
024600*    REGRAVA OS MESTRES DE HABITACAO E DE RESERVA A
024700*    PARTIR DAS TABELAS ATUALIZADAS
024800*----------------------------------------------------
024900 0800-FECHA-TRANSACAO.
025000     CLOSE RESCAN
025100     OPEN OUTPUT CADHAB
025200     MOVE 0 TO IX-HAB
025300     PERFORM 0820-GRAVA-HABITACAO THRU 0820-EXIT
025400             VARYING IX-HAB FROM 1 BY 1
025500             UNTIL IX-HAB > WS-QTDE-HAB.
025600     CLOSE CADHAB
025700     OPEN OUTPUT CADRES
025800     MOVE 0 TO IX-RES
025900     PERFORM 0850-GRAVA-RESERVA THRU 0850-EXIT
026000             VARYING IX-RES FROM 1 BY 1
026100             UNTIL IX-RES > WS-QTDE-RES.
026200     CLOSE CADRES
026300     STOP RUN.
026400 
026500 0820-GRAVA-HABITACAO.
026600     MOVE TH-ID    (IX-HAB) TO ROOM-ID
026700     MOVE TH-NUMERO(IX-HAB) TO ROOM-NUMERO
026800     MOVE TH-TIPO  (IX-HAB) TO ROOM-TIPO
026900     MOVE TH-PRECIO(IX-HAB) TO ROOM-PRECIO
027000     MOVE TH-ESTADO(IX-HAB) TO ROOM-ESTADO
027100     WRITE REG-HABITACAO.
027200 0820-EXIT.
027300     EXIT.
027400 
027500 0850-GRAVA-RESERVA.
027600     MOVE TR-ID        (IX-RES) TO RES-ID
027700     MOVE TR-GUEST-ID  (IX-RES) TO RES-GUEST-ID
027800     MOVE TR-ROOM-ID   (IX-RES) TO RES-ROOM-ID
027900     MOVE TR-CHECKIN   (IX-RES) TO RES-CHECKIN
028000     MOVE TR-CHECKOUT  (IX-RES) TO RES-CHECKOUT
028100     MOVE TR-CANT-HUESP(IX-RES) TO RES-CANT-HUESP
028200     MOVE TR-ESTADO    (IX-RES) TO RES-ESTADO
028300     WRITE REG-RESERVA.
028400 0850-EXIT.
028500     EXIT.
