000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CHKOUT-COB.
000300 AUTHOR. AMELIA TORRES.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 26/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : CHECK-OUT DE RESERVAS A PARTIR DO   *
001100*                 ARQUIVO DE ENTRADA RESCHO.DAT -     *
001200*                 CALCULA O VALOR DA ESTADIA, EMITE   *
001300*                 FATURA.OUT E PASSA A HABITACAO      *
001400*                 PARA EM LIMPIEZA                    *
001500*****************************************************
001600*    HISTORICO DE ALTERACOES
001700*    DATA       PROG  CHAMADO     DESCRICAO
001800*    26/05/89   AMT   HN-0008     VERSAO INICIAL                  HN-0008 
001900*    26/05/89   AMT   HN-0008     DO CHECK-OUT DE RESERVAS        HN-0008 
002000*    22/11/91   AMT   HN-0047     VALIDA ESTADO CHECK-IN          HN-0047 
002100*    22/11/91   AMT   HN-0047     ANTES DE PERMITIR O CHECK-OUT   HN-0047 
002200*    30/06/92   AMT   HN-0056     ACRESCIMO DE 20 POR CENTO NA    HN-0056 
002300*    30/06/92   AMT   HN-0056     TARIFA DA HABITACAO TIPO SUITE  HN-0056 
002400*    18/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - SEM          HN-Y2K01
002500*    18/01/99   ENZ   HN-Y2K01    IMPACTO NESTE PROGRAMA          HN-Y2K01
002600*    24/09/2000 ENZ   HN-0082     REGRAVACAO TOTAL DOS MESTRES,   HN-0082 
002700*    24/09/2000 ENZ   HN-0082     ARQUIVO SEQUENCIAL SEM ISAM     HN-0082 
002800*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
002900*    14/11/2006   RCM   HN-0117     CONTAGEM DE NOITES POR DIAS   HN-0117 
003000*    14/11/2006   RCM   HN-0117     ABSOLUTOS, NAO SO CCYYMMDD    HN-0117 
003100*****************************************************
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT CADHAB ASSIGN TO DISK
004000                 ORGANIZATION LINE SEQUENTIAL
004100                 FILE STATUS STATUS-HAB.
004200 
004300     SELECT CADHOSP ASSIGN TO DISK
004400                 ORGANIZATION LINE SEQUENTIAL
004500                 FILE STATUS STATUS-HOSP.
004600 
004700     SELECT CADRES ASSIGN TO DISK
004800                 ORGANIZATION LINE SEQUENTIAL
004900                 FILE STATUS STATUS-RES.
005000 
005100     SELECT RESCHO ASSIGN TO DISK
005200                 ORGANIZATION LINE SEQUENTIAL
005300                 FILE STATUS STATUS-CHO.
005400 
005500     SELECT FATURA ASSIGN TO PRINTER
005600                 ORGANIZATION LINE SEQUENTIAL
005700                 FILE STATUS STATUS-FAT.
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CADHAB
006200     LABEL RECORD STANDARD
006300     VALUE OF FILE-ID 'ROOMS.DAT'
006400     RECORD CONTAINS 50 CHARACTERS.
006500 01  REG-HABITACAO.
006600     05  HAB-IDENT.
006700         10  ROOM-ID             PIC 9(05).
006800         10  ROOM-NUMERO         PIC 9(05).
006900     05  HAB-IDENT-R REDEFINES HAB-IDENT
007000                                 PIC 9(10).
007100     05  ROOM-TIPO               PIC X(10).
007200     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
007300     05  ROOM-ESTADO             PIC X(14).
007400     05  FILLER                  PIC X(11).
007500 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
007600                                 PIC X(50).
007700 
007800 FD  CADHOSP
007900     LABEL RECORD STANDARD
008000     VALUE OF FILE-ID 'GUESTS.DAT'
008100     RECORD CONTAINS 140 CHARACTERS.
008200 01  REG-HOSPEDE.
008300     05  GUEST-ID                PIC 9(05).
008400     05  GUEST-NOME-COMPLETO.
008500         10  GUEST-NOMBRE        PIC X(30).
008600         10  GUEST-APELLIDO      PIC X(30).
008700     05  GUEST-NOME-COMPLETO-R REDEFINES GUEST-NOME-COMPLETO
008800                                 PIC X(60).
008900     05  GUEST-DNI               PIC X(15).
009000     05  GUEST-EMAIL             PIC X(40).
009100     05  GUEST-TELEFONO          PIC X(20).
009200 01  REG-HOSPEDE-X REDEFINES REG-HOSPEDE
009300                                 PIC X(140).
009400 
009500 FD  CADRES
009600     LABEL RECORD STANDARD
009700     VALUE OF FILE-ID 'RESVS.DAT'
009800     RECORD CONTAINS 60 CHARACTERS.
009900 01  REG-RESERVA.
010000     05  RES-IDENT.
010100         10  RES-ID              PIC 9(05).
010200         10  RES-GUEST-ID        PIC 9(05).
010300     05  RES-IDENT-R REDEFINES RES-IDENT
010400                                 PIC 9(10).
010500     05  RES-ROOM-ID             PIC 9(05).
010600     05  RES-DATAS.
010700         10  RES-CHECKIN         PIC 9(08).
010800         10  RES-CHECKOUT        PIC 9(08).
010900     05  RES-DATAS-R REDEFINES RES-DATAS
011000                                 PIC 9(16).
011100     05  RES-CANT-HUESP          PIC 9(03).
011200     05  RES-ESTADO              PIC X(10).
011300     05  FILLER                  PIC X(16).
011400 01  REG-RESERVA-X REDEFINES REG-RESERVA
011500                                 PIC X(60).
011600 
011700 FD  RESCHO
011800     LABEL RECORD STANDARD
011900     VALUE OF FILE-ID 'RESCHO.DAT'
012000     RECORD CONTAINS 40 CHARACTERS.
012100 01  REG-RESCHO.
012200     05  RESCHO-ID               PIC 9(05).
012300     05  FILLER                  PIC X(35).
012400 
012500 FD  FATURA
012600     LABEL RECORD STANDARD
012700     VALUE OF FILE-ID 'FATURA.OUT'
012800     RECORD CONTAINS 80 CHARACTERS.
012900 01  LINHA-FATURA                PIC X(80).
013000 
013100 WORKING-STORAGE SECTION.
013200 01  STATUS-HAB          PIC X(02) VALUE SPACES.
013300 01  STATUS-HOSP         PIC X(02) VALUE SPACES.
013400 01  STATUS-RES          PIC X(02) VALUE SPACES.
013500 01  STATUS-CHO          PIC X(02) VALUE SPACES.
013600 01  STATUS-FAT          PIC X(02) VALUE SPACES.
013700 
013800 01  WS-CONTADORES.
013900     05  WS-QTDE-HAB     PIC 9(04) COMP VALUE ZERO.
014000     05  WS-QTDE-HOSP    PIC 9(04) COMP VALUE ZERO.
014100     05  WS-QTDE-RES     PIC 9(04) COMP VALUE ZERO.
014200     05  IX-HAB          PIC 9(04) COMP VALUE ZERO.
014300     05  IX-HOSP         PIC 9(04) COMP VALUE ZERO.
014400     05  IX-RES          PIC 9(04) COMP VALUE ZERO.
014500     05  WS-POSICAO-HAB  PIC 9(04) COMP VALUE ZERO.
014600     05  WS-POSICAO-HOSP PIC 9(04) COMP VALUE ZERO.
014700     05  WS-POSICAO-RES  PIC 9(04) COMP VALUE ZERO.
014800     05  WS-ACHOU-HAB    PIC 9     COMP VALUE ZERO.
014900         88  HAB-ACHADA  VALUE 1.
015000     05  WS-ACHOU-HOSP   PIC 9     COMP VALUE ZERO.
015100         88  HOSP-ACHADO VALUE 1.
015200     05  WS-ACHOU-RES    PIC 9     COMP VALUE ZERO.
015300         88  RES-ACHADA  VALUE 1.
015400 
015500 01  TABELA-HABITACAO.
015600     05  TAB-HAB OCCURS 200 TIMES.
015700         10  TH-ID          PIC 9(05).
015800         10  TH-NUMERO      PIC 9(05).
015900         10  TH-TIPO        PIC X(10).
016000         10  TH-PRECIO      PIC S9(7)V99 COMP-3.
016100         10  TH-ESTADO      PIC X(14).
016200 
016300 01  TABELA-HOSPEDE.
016400     05  TAB-HOSP OCCURS 500 TIMES.
016500         10  TG-ID          PIC 9(05).
016600         10  TG-NOMBRE      PIC X(30).
016700         10  TG-APELLIDO    PIC X(30).
016800 
016900 01  TABELA-RESERVA.
017000     05  TAB-RES OCCURS 2000 TIMES.
017100         10  TR-ID          PIC 9(05).
017200         10  TR-GUEST-ID    PIC 9(05).
017300         10  TR-ROOM-ID     PIC 9(05).
017400         10  TR-CHECKIN     PIC 9(08).
017500         10  TR-CHECKOUT    PIC 9(08).
017600         10  TR-CANT-HUESP  PIC 9(03).
017700         10  TR-ESTADO      PIC X(10).
017800 
017900 01  WS-CALCULO.
018000     05  WS-NOITES           PIC S9(07) COMP.
018100     05  WS-TARIFA           PIC S9(7)V99 COMP-3.
018200     05  WS-TOTAL-ESTADIA    PIC S9(7)V99 COMP-3.
018300 
018400 01  WS-TABELA-DIAS-ACUM.
018500     05  FILLER              PIC 9(03) COMP VALUE 0.
018600     05  FILLER              PIC 9(03) COMP VALUE 31.
018700     05  FILLER              PIC 9(03) COMP VALUE 59.
018800     05  FILLER              PIC 9(03) COMP VALUE 90.
018900     05  FILLER              PIC 9(03) COMP VALUE 120.
019000     05  FILLER              PIC 9(03) COMP VALUE 151.
019100     05  FILLER              PIC 9(03) COMP VALUE 181.
019200     05  FILLER              PIC 9(03) COMP VALUE 212.
019300     05  FILLER              PIC 9(03) COMP VALUE 243.
019400     05  FILLER              PIC 9(03) COMP VALUE 273.
019500     05  FILLER              PIC 9(03) COMP VALUE 304.
019600     05  FILLER              PIC 9(03) COMP VALUE 334.
019700 01  WS-TABELA-DIAS-ACUM-R REDEFINES WS-TABELA-DIAS-ACUM.
019800     05  TD-ACUM OCCURS 12 TIMES PIC 9(03) COMP.
019900 
020000 01  WS-DATA-QUEBRA.
020100     05  WQ-ANO              PIC 9(04).
020200     05  WQ-MES              PIC 9(02).
020300     05  WQ-DIA              PIC 9(02).
020400 01  WS-DATA-QUEBRA-R REDEFINES WS-DATA-QUEBRA
020500                                 PIC 9(08).
020600 
020700 01  WS-CALCULO-DIAS.
020800     05  WS-DIAS-CHECKIN     PIC 9(07) COMP.
020900     05  WS-DIAS-CHECKOUT    PIC 9(07) COMP.
021000     05  WS-DIAS-CALCULADOS  PIC 9(07) COMP.
021100     05  WS-ANO-MENOS-1      PIC 9(04) COMP.
021200     05  WS-BISSEXTOS-4      PIC 9(04) COMP.
021300     05  WS-BISSEXTOS-100    PIC 9(04) COMP.
021400     05  WS-BISSEXTOS-400    PIC 9(04) COMP.
021500     05  WS-QUOC-4           PIC 9(04) COMP.
021600     05  WS-QUOC-100         PIC 9(04) COMP.
021700     05  WS-QUOC-400         PIC 9(04) COMP.
021800     05  WS-RESTO-4          PIC 9(04) COMP.
021900     05  WS-RESTO-100        PIC 9(04) COMP.
022000     05  WS-RESTO-400        PIC 9(04) COMP.
022100     05  WS-ANO-BISSEXTO     PIC 9     COMP VALUE 0.
022200         88  ANO-E-BISSEXTO  VALUE 1.
022300 
022400 01  LINHA-FAT-DETALHE.
022500     05  FILLER          PIC X(15) VALUE 'FATURA RESERVA '.
022600     05  LF-ID           PIC ZZZZ9.
022700     05  FILLER          PIC X(02) VALUE SPACES.
022800     05  LF-NOMBRE       PIC X(30).
022900     05  LF-APELLIDO     PIC X(30).
023000     05  FILLER          PIC X(01) VALUE SPACES.
023100 01  LINHA-FAT-DETALHE-R REDEFINES LINHA-FAT-DETALHE
023200                                 PIC X(80).
023300 
023400 01  LINHA-FAT-HABITACAO.
023500     05  FILLER          PIC X(14) VALUE 'HABITACAO NRO '.
023600     05  LF-NUMERO       PIC ZZZZ9.
023700     05  FILLER          PIC X(02) VALUE SPACES.
023800     05  LF-TIPO         PIC X(10).
023900     05  FILLER          PIC X(47) VALUE SPACES.
024000 01  LINHA-FAT-HABITACAO-R REDEFINES LINHA-FAT-HABITACAO
024100                                 PIC X(80).
024200
024300 01  LINHA-FAT-DATAS.
024400     05  FILLER          PIC X(10) VALUE 'CHECK-IN: '.
024500     05  LF-CHECKIN      PIC 9(08).
024600     05  FILLER          PIC X(04) VALUE SPACES.
024700     05  FILLER          PIC X(11) VALUE 'CHECK-OUT: '.
024800     05  LF-CHECKOUT     PIC 9(08).
024900     05  FILLER          PIC X(39) VALUE SPACES.
025000 01  LINHA-FAT-DATAS-R REDEFINES LINHA-FAT-DATAS
025100                                 PIC X(80).
025200
025300 01  LINHA-FAT-TOTAL.
025400     05  FILLER          PIC X(19) VALUE 'ESTADIA: '.
025500     05  LF-NOITES       PIC ZZZ9.
025600     05  FILLER          PIC X(09) VALUE ' NOITES - '.
025700     05  LF-TOTAL        PIC ZZZ,ZZ9.99.
025800     05  FILLER          PIC X(39) VALUE SPACES.
025900 01  LINHA-FAT-TOTAL-R REDEFINES LINHA-FAT-TOTAL
026000                                 PIC X(80).
026100 
026200 PROCEDURE DIVISION.
026300 
026400 0100-ABRE-HABITACAO.
026500     OPEN INPUT CADHAB
026600     IF STATUS-HAB NOT = '00'
026700        DISPLAY 'CHKOUT - ROOMS.DAT INEXISTENTE'
026800        STOP RUN.
026900     PERFORM 0120-CARREGA-HABITACAO THRU 0120-EXIT
027000        UNTIL STATUS-HAB = '10'.
027100     CLOSE CADHAB.
027200 
027300 0120-CARREGA-HABITACAO.
027400     READ CADHAB
027500         AT END
027600             MOVE '10' TO STATUS-HAB
027700             GO TO 0120-EXIT.
027800     ADD 1 TO WS-QTDE-HAB
027900     MOVE ROOM-ID      TO TH-ID    (WS-QTDE-HAB)
028000     MOVE ROOM-NUMERO  TO TH-NUMERO(WS-QTDE-HAB)
028100     MOVE ROOM-TIPO    TO TH-TIPO  (WS-QTDE-HAB)
028200     MOVE ROOM-PRECIO  TO TH-PRECIO(WS-QTDE-HAB)
028300     MOVE ROOM-ESTADO  TO TH-ESTADO(WS-QTDE-HAB).
028400 0120-EXIT.
028500     EXIT.
028600 
028700 0140-ABRE-HOSPEDE.
028800     OPEN INPUT CADHOSP
028900     IF STATUS-HOSP NOT = '00'
029000        DISPLAY 'CHKOUT - GUESTS.DAT INEXISTENTE'
029100        STOP RUN.
029200     PERFORM 0145-CARREGA-HOSPEDE THRU 0145-EXIT
029300        UNTIL STATUS-HOSP = '10'.
029400     CLOSE CADHOSP.
029500 
029600 0145-CARREGA-HOSPEDE.
029700     READ CADHOSP
029800         AT END
029900             MOVE '10' TO STATUS-HOSP
030000             GO TO 0145-EXIT.
030100     ADD 1 TO WS-QTDE-HOSP
030200     MOVE GUEST-ID       TO TG-ID      (WS-QTDE-HOSP)
030300     MOVE GUEST-NOMBRE   TO TG-NOMBRE  (WS-QTDE-HOSP)
030400     MOVE GUEST-APELLIDO TO TG-APELLIDO(WS-QTDE-HOSP).
030500 0145-EXIT.
030600     EXIT.
030700 
030800 0150-ABRE-RESERVA.
030900     OPEN INPUT CADRES
031000     IF STATUS-RES NOT = '00'
031100        DISPLAY 'CHKOUT - RESVS.DAT INEXISTENTE'
031200        STOP RUN.
031300     PERFORM 0170-CARREGA-RESERVA THRU 0170-EXIT
031400        UNTIL STATUS-RES = '10'.
031500     CLOSE CADRES.
031600 
031700 0170-CARREGA-RESERVA.
031800     READ CADRES
031900         AT END
032000             MOVE '10' TO STATUS-RES
032100             GO TO 0170-EXIT.
032200     ADD 1 TO WS-QTDE-RES
032300     MOVE RES-ID          TO TR-ID         (WS-QTDE-RES)
032400     MOVE RES-GUEST-ID    TO TR-GUEST-ID   (WS-QTDE-RES)
032500     MOVE RES-ROOM-ID     TO TR-ROOM-ID    (WS-QTDE-RES)
032600     MOVE RES-CHECKIN     TO TR-CHECKIN    (WS-QTDE-RES)
032700     MOVE RES-CHECKOUT    TO TR-CHECKOUT   (WS-QTDE-RES)
032800     MOVE RES-CANT-HUESP  TO TR-CANT-HUESP (WS-QTDE-RES)
032900     MOVE RES-ESTADO      TO TR-ESTADO     (WS-QTDE-RES).
033000 0170-EXIT.
033100     EXIT.
033200 
033300 0200-ABRE-TRANSACAO.
033400     OPEN INPUT RESCHO
033500     IF STATUS-CHO NOT = '00'
033600        DISPLAY 'CHKOUT - RESCHO.DAT INEXISTENTE'
033700        STOP RUN.
033800     OPEN OUTPUT FATURA.
033900 
034000*----------------------------------------------------
034100*    LE CADA TRANSACAO DE CHECK-OUT - SO PERMITE A
034200*    PARTIR DE RESERVA EM CHECK-IN (REGRA HN-0047)                HN-0047 
034300*----------------------------------------------------
034400 0300-LE-TRANSACAO.
034500     READ RESCHO
034600         AT END
034700             GO TO 0800-FECHA-TRANSACAO.
034800     PERFORM 0350-LOCALIZA-RESERVA THRU 0350-EXIT.
034900     IF NOT RES-ACHADA
035000        DISPLAY 'CHKOUT - RESERVA NAO CADASTRADA ' RESCHO-ID
035100        GO TO 0300-LE-TRANSACAO.
035200     IF TR-ESTADO(WS-POSICAO-RES) NOT = 'CHECK-IN  '
035300        DISPLAY 'CHKOUT - RESERVA SEM CHECK-IN   ' RESCHO-ID
035400        GO TO 0300-LE-TRANSACAO.
035500     PERFORM 0380-LOCALIZA-HABITACAO THRU 0380-EXIT.
035600     PERFORM 0385-LOCALIZA-HOSPEDE THRU 0385-EXIT.
035700     PERFORM 0500-CALCULA-ESTADIA THRU 0500-EXIT.
035800     PERFORM 0600-IMPRIME-FATURA THRU 0600-EXIT.
035900     MOVE 'CHECK-OUT ' TO TR-ESTADO(WS-POSICAO-RES)
036000     MOVE 'EN LIMPIEZA   ' TO TH-ESTADO(WS-POSICAO-HAB)
036100     GO TO 0300-LE-TRANSACAO.
036200 
036300 0350-LOCALIZA-RESERVA.
036400     MOVE 0 TO WS-ACHOU-RES
036500     MOVE 0 TO IX-RES
036600     MOVE 0 TO WS-POSICAO-RES
036700     PERFORM 0360-TESTA-RESERVA THRU 0360-EXIT
036800             VARYING IX-RES FROM 1 BY 1
036900             UNTIL IX-RES > WS-QTDE-RES
037000                OR RES-ACHADA.
037100 0350-EXIT.
037200     EXIT.
037300 
037400 0360-TESTA-RESERVA.
037500     IF TR-ID(IX-RES) = RESCHO-ID
037600        MOVE 1 TO WS-ACHOU-RES
037700        MOVE IX-RES TO WS-POSICAO-RES.
037800 0360-EXIT.
037900     EXIT.
038000 
038100 0380-LOCALIZA-HABITACAO.
038200     MOVE 0 TO WS-ACHOU-HAB
038300     MOVE 0 TO IX-HAB
038400     MOVE 0 TO WS-POSICAO-HAB
038500     PERFORM 0390-TESTA-HABITACAO THRU 0390-EXIT
038600             VARYING IX-HAB FROM 1 BY 1
038700             UNTIL IX-HAB > WS-QTDE-HAB
038800                OR HAB-ACHADA.
038900 0380-EXIT.
039000     EXIT.
039100 
039200 0390-TESTA-HABITACAO.
039300     IF TH-ID(IX-HAB) = TR-ROOM-ID(WS-POSICAO-RES)
039400        MOVE 1 TO WS-ACHOU-HAB
039500        MOVE IX-HAB TO WS-POSICAO-HAB.
039600 0390-EXIT.
039700     EXIT.
039800 
039900 0385-LOCALIZA-HOSPEDE.
040000     MOVE 0 TO WS-ACHOU-HOSP
040100     MOVE 0 TO IX-HOSP
040200     MOVE 0 TO WS-POSICAO-HOSP
040300     PERFORM 0395-TESTA-HOSPEDE THRU 0395-EXIT
040400             VARYING IX-HOSP FROM 1 BY 1
040500             UNTIL IX-HOSP > WS-QTDE-HOSP
040600                OR HOSP-ACHADO.
040700 0385-EXIT.
040800     EXIT.
040900 
041000 0395-TESTA-HOSPEDE.
041100     IF TG-ID(IX-HOSP) = TR-GUEST-ID(WS-POSICAO-RES)
041200        MOVE 1 TO WS-ACHOU-HOSP
041300        MOVE IX-HOSP TO WS-POSICAO-HOSP.
041400 0395-EXIT.
041500     EXIT.
041600 
041700*----------------------------------------------------
041800*    CALCULA O NUMERO DE NOITES E O VALOR DA ESTADIA,
041900*    COM ACRESCIMO DE 20 POR CENTO PARA SUITE
042000*    (REGRA HN-0056)                                              HN-0056 
042100*----------------------------------------------------
042200 0500-CALCULA-ESTADIA.
042300     PERFORM 0510-CALCULA-NOITES THRU 0510-EXIT
042400     IF TH-TIPO(WS-POSICAO-HAB) = 'SUITE     '
042500        COMPUTE WS-TARIFA ROUNDED =
042600                TH-PRECIO(WS-POSICAO-HAB) * 1.20
042700     ELSE
042800        MOVE TH-PRECIO(WS-POSICAO-HAB) TO WS-TARIFA.
042900     COMPUTE WS-TOTAL-ESTADIA ROUNDED =
043000             WS-NOITES * WS-TARIFA.
043100 0500-EXIT.
043200     EXIT.
043300 
043400*----------------------------------------------------
043500*    CALCULA NOITES DE ESTADIA POR DIFERENCA DE DIAS
043600*    ABSOLUTOS (NAO SUBTRACAO DIRETA DE CCYYMMDD, QUE
043700*    QUEBRA EM RESERVAS QUE CRUZAM MES OU ANO)
043800*----------------------------------------------------
043900 0510-CALCULA-NOITES.
044000     MOVE TR-CHECKIN(WS-POSICAO-RES) TO WS-DATA-QUEBRA-R
044100     PERFORM 0520-CONVERTE-DATA THRU 0520-EXIT
044200     MOVE WS-DIAS-CALCULADOS TO WS-DIAS-CHECKIN
044300     MOVE TR-CHECKOUT(WS-POSICAO-RES) TO WS-DATA-QUEBRA-R
044400     PERFORM 0520-CONVERTE-DATA THRU 0520-EXIT
044500     MOVE WS-DIAS-CALCULADOS TO WS-DIAS-CHECKOUT
044600     COMPUTE WS-NOITES = WS-DIAS-CHECKOUT - WS-DIAS-CHECKIN.
044700 0510-EXIT.
044800     EXIT.
044900 
045000*----------------------------------------------------
045100*    CONVERTE WS-DATA-QUEBRA (ANO/MES/DIA) EM NUMERO
045200*    DE DIAS ABSOLUTOS DESDE UMA EPOCA ARBITRARIA -
045300*    SO A DIFERENCA ENTRE DUAS DATAS E USADA, A EPOCA
045400*    EM SI NAO PRECISA SER EXATA
045500*----------------------------------------------------
045600 0520-CONVERTE-DATA.
045700     PERFORM 0530-TESTA-BISSEXTO THRU 0530-EXIT
045800     COMPUTE WS-ANO-MENOS-1 = WQ-ANO - 1
045900     COMPUTE WS-BISSEXTOS-4   = WS-ANO-MENOS-1 / 4
046000     COMPUTE WS-BISSEXTOS-100 = WS-ANO-MENOS-1 / 100
046100     COMPUTE WS-BISSEXTOS-400 = WS-ANO-MENOS-1 / 400
046200     COMPUTE WS-DIAS-CALCULADOS =
046300             (WQ-ANO * 365) + WS-BISSEXTOS-4 - WS-BISSEXTOS-100
046400             + WS-BISSEXTOS-400 + TD-ACUM(WQ-MES) + WQ-DIA
046500     IF WQ-MES > 2 AND ANO-E-BISSEXTO
046600        ADD 1 TO WS-DIAS-CALCULADOS.
046700 0520-EXIT.
046800     EXIT.
046900 
047000*----------------------------------------------------
047100*    TESTA SE WQ-ANO E BISSEXTO (DIVISIVEL POR 4,
047200*    EXCETO SECULOS NAO DIVISIVEIS POR 400)
047300*----------------------------------------------------
047400 0530-TESTA-BISSEXTO.
047500     MOVE 0 TO WS-ANO-BISSEXTO
047600     DIVIDE WQ-ANO BY 4   GIVING WS-QUOC-4   REMAINDER WS-RESTO-4
047700     DIVIDE WQ-ANO BY 100 GIVING WS-QUOC-100 REMAINDER WS-RESTO-100
047800     DIVIDE WQ-ANO BY 400 GIVING WS-QUOC-400 REMAINDER WS-RESTO-400
047900     IF WS-RESTO-4 = 0
048000        IF WS-RESTO-100 NOT = 0
048100           MOVE 1 TO WS-ANO-BISSEXTO
048200        ELSE
048300           IF WS-RESTO-400 = 0
048400              MOVE 1 TO WS-ANO-BISSEXTO.
048500 0530-EXIT.
048600     EXIT.
048700 
048800 0600-IMPRIME-FATURA.
048900     MOVE TR-ID(WS-POSICAO-RES)    TO LF-ID
049000     MOVE TG-NOMBRE(WS-POSICAO-HOSP)   TO LF-NOMBRE
049100     MOVE TG-APELLIDO(WS-POSICAO-HOSP) TO LF-APELLIDO
049200     MOVE LINHA-FAT-DETALHE-R TO LINHA-FATURA
049300     WRITE LINHA-FATURA.
049400     MOVE TH-NUMERO(WS-POSICAO-HAB) TO LF-NUMERO
049500     MOVE TH-TIPO(WS-POSICAO-HAB)   TO LF-TIPO
049600     MOVE LINHA-FAT-HABITACAO-R TO LINHA-FATURA
049700     WRITE LINHA-FATURA.
049800     MOVE TR-CHECKIN(WS-POSICAO-RES)  TO LF-CHECKIN
049900     MOVE TR-CHECKOUT(WS-POSICAO-RES) TO LF-CHECKOUT
050000     MOVE LINHA-FAT-DATAS-R TO LINHA-FATURA
050100     WRITE LINHA-FATURA.
050200     MOVE WS-NOITES        TO LF-NOITES
050300     MOVE WS-TOTAL-ESTADIA TO LF-TOTAL
050400     MOVE LINHA-FAT-TOTAL-R TO LINHA-FATURA
050500     WRITE LINHA-FATURA.
050600 0600-EXIT.
050700     EXIT.
050800 
050900*----------------------------------------------------
051000*    REGRAVA OS MESTRES DE HABITACAO E DE RESERVA A
051100*    PARTIR DAS TABELAS ATUALIZADAS
051200*----------------------------------------------------
051300 0800-FECHA-TRANSACAO.
051400     CLOSE RESCHO FATURA
051500     OPEN OUTPUT CADHAB
051600     MOVE 0 TO IX-HAB
051700     PERFORM 0820-GRAVA-HABITACAO THRU 0820-EXIT
051800             VARYING IX-HAB FROM 1 BY 1
051900             UNTIL IX-HAB > WS-QTDE-HAB.
052000     CLOSE CADHAB
052100     OPEN OUTPUT CADRES
052200     MOVE 0 TO IX-RES
052300     PERFORM 0850-GRAVA-RESERVA THRU 0850-EXIT
052400             VARYING IX-RES FROM 1 BY 1
052500             UNTIL IX-RES > WS-QTDE-RES.
052600     CLOSE CADRES
052700     STOP RUN.
052800 
052900 0820-GRAVA-HABITACAO.
053000     MOVE TH-ID    (IX-HAB) TO ROOM-ID
053100     MOVE TH-NUMERO(IX-HAB) TO ROOM-NUMERO
053200     MOVE TH-TIPO  (IX-HAB) TO ROOM-TIPO
053300     MOVE TH-PRECIO(IX-HAB) TO ROOM-PRECIO
053400     MOVE TH-ESTADO(IX-HAB) TO ROOM-ESTADO
053500     WRITE REG-HABITACAO.
053600 0820-EXIT.
053700     EXIT.
053800 
053900 0850-GRAVA-RESERVA.
054000     MOVE TR-ID        (IX-RES) TO RES-ID
054100     MOVE TR-GUEST-ID  (IX-RES) TO RES-GUEST-ID
054200     MOVE TR-ROOM-ID   (IX-RES) TO RES-ROOM-ID
054300     MOVE TR-CHECKIN   (IX-RES) TO RES-CHECKIN
054400     MOVE TR-CHECKOUT  (IX-RES) TO RES-CHECKOUT
054500     MOVE TR-CANT-HUESP(IX-RES) TO RES-CANT-HUESP
054600     MOVE TR-ESTADO    (IX-RES) TO RES-ESTADO
054700     WRITE REG-RESERVA.
054800 0850-EXIT.
054900     EXIT.
