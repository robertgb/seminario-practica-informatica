000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CHKIN-COB.
000300 AUTHOR. AMELIA TORRES.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 19/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : CHECK-IN DE RESERVAS A PARTIR DO    *
001100*                 ARQUIVO DE ENTRADA RESCHI.DAT - SO   *
001200*                 PERMITE CHECK-IN DE RESERVA          *
001300*                 CONFIRMADA COM HABITACAO DISPONIVEL  *
001400*****************************************************
001500*    HISTORICO DE ALTERACOES
001600*    DATA       PROG  CHAMADO     DESCRICAO
001700*    19/05/89   AMT   HN-0007     VERSAO INICIAL                  HN-0007 
001800*    19/05/89   AMT   HN-0007     DO CHECK-IN DE RESERVAS         HN-0007 
001900*    08/11/91   AMT   HN-0046     VALIDA ESTADO DA RESERVA        HN-0046 
002000*    08/11/91   AMT   HN-0046     E DISPONIBILIDADE DA HAB.       HN-0046 
002100*    17/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - SEM          HN-Y2K01
002200*    17/01/99   ENZ   HN-Y2K01    IMPACTO NESTE PROGRAMA          HN-Y2K01
002300*    24/09/2000 ENZ   HN-0082     REGRAVACAO TOTAL DOS MESTRES,   HN-0082 
002400*    24/09/2000 ENZ   HN-0082     ARQUIVO SEQUENCIAL SEM ISAM     HN-0082 
002500*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
002600*    05/02/2006   ENZ   HN-0111     INCLUIDA QTDE DE HOSPEDES     HN-0111 
002700*    05/02/2006   ENZ   HN-0111     NA TABELA DE RESERVAS         HN-0111 
002800*****************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CADHAB ASSIGN TO DISK
003700                 ORGANIZATION LINE SEQUENTIAL
003800                 FILE STATUS STATUS-HAB.
003900 
004000     SELECT CADRES ASSIGN TO DISK
004100                 ORGANIZATION LINE SEQUENTIAL
004200                 FILE STATUS STATUS-RES.
004300 
004400     SELECT RESCHI ASSIGN TO DISK
004500                 ORGANIZATION LINE SEQUENTIAL
004600                 FILE STATUS STATUS-CHI.
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CADHAB
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID 'ROOMS.DAT'
005300     RECORD CONTAINS 50 CHARACTERS.
005400 01  REG-HABITACAO.
005500     05  HAB-IDENT.
005600         10  ROOM-ID             PIC 9(05).
005700         10  ROOM-NUMERO         PIC 9(05).
005800     05  HAB-IDENT-R REDEFINES HAB-IDENT
005900                                 PIC 9(10).
006000     05  ROOM-TIPO               PIC X(10).
006100     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
006200     05  ROOM-ESTADO             PIC X(14).
006300     05  FILLER                  PIC X(11).
006400 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
006500                                 PIC X(50).
006600 
006700 FD  CADRES
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID 'RESVS.DAT'
007000     RECORD CONTAINS 60 CHARACTERS.
007100 01  REG-RESERVA.
007200     05  RES-IDENT.
007300         10  RES-ID              PIC 9(05).
007400         10  RES-GUEST-ID        PIC 9(05).
007500     05  RES-IDENT-R REDEFINES RES-IDENT
007600                                 PIC 9(10).
007700     05  RES-ROOM-ID             PIC 9(05).
007800     05  RES-DATAS.
007900         10  RES-CHECKIN         PIC 9(08).
008000         10  RES-CHECKOUT        PIC 9(08).
008100     05  RES-DATAS-R REDEFINES RES-DATAS
008200                                 PIC 9(16).
008300     05  RES-CANT-HUESP          PIC 9(03).
008400     05  RES-ESTADO              PIC X(10).
008500     05  FILLER                  PIC X(16).
008600 01  REG-RESERVA-X REDEFINES REG-RESERVA
008700                                 PIC X(60).
008800 
008900 FD  RESCHI
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID 'RESCHI.DAT'
009200     RECORD CONTAINS 40 CHARACTERS.
009300 01  REG-RESCHI.
009400     05  RESCHI-ID               PIC 9(05).
009500     05  FILLER                  PIC X(35).
009600 
009700 WORKING-STORAGE SECTION.
009800 01  STATUS-HAB          PIC X(02) VALUE SPACES.
009900 01  STATUS-RES          PIC X(02) VALUE SPACES.
010000 01  STATUS-CHI          PIC X(02) VALUE SPACES.
010100 
010200 01  WS-CONTADORES.
010300     05  WS-QTDE-HAB     PIC 9(04) COMP VALUE ZERO.
010400     05  WS-QTDE-RES     PIC 9(04) COMP VALUE ZERO.
010500     05  IX-HAB          PIC 9(04) COMP VALUE ZERO.
010600     05  IX-RES          PIC 9(04) COMP VALUE ZERO.
010700     05  WS-POSICAO-HAB  PIC 9(04) COMP VALUE ZERO.
010800     05  WS-POSICAO-RES  PIC 9(04) COMP VALUE ZERO.
010900     05  WS-ACHOU-HAB    PIC 9     COMP VALUE ZERO.
011000         88  HAB-ACHADA  VALUE 1.
011100     05  WS-ACHOU-RES    PIC 9     COMP VALUE ZERO.
011200         88  RES-ACHADA  VALUE 1.
011300 
011400 01  TABELA-HABITACAO.
011500     05  TAB-HAB OCCURS 200 TIMES.
011600         10  TH-ID          PIC 9(05).
011700         10  TH-NUMERO      PIC 9(05).
011800         10  TH-TIPO        PIC X(10).
011900         10  TH-PRECIO      PIC S9(7)V99 COMP-3.
012000         10  TH-ESTADO      PIC X(14).
012100 
012200 01  TABELA-RESERVA.
012300     05  TAB-RES OCCURS 2000 TIMES.
012400         10  TR-ID          PIC 9(05).
012500         10  TR-GUEST-ID    PIC 9(05).
012600         10  TR-ROOM-ID     PIC 9(05).
012700         10  TR-CHECKIN     PIC 9(08).
012800         10  TR-CHECKOUT    PIC 9(08).
012900         10  TR-CANT-HUESP  PIC 9(03).
013000         10  TR-ESTADO      PIC X(10).
013100 
013200 PROCEDURE DIVISION.
013300 
013400 0100-ABRE-HABITACAO.
013500     OPEN INPUT CADHAB
013600     IF STATUS-HAB NOT = '00'
013700        DISPLAY 'CHKIN - ROOMS.DAT INEXISTENTE'
013800        STOP RUN.
013900     PERFORM 0120-CARREGA-HABITACAO THRU 0120-EXIT
014000        UNTIL STATUS-HAB = '10'.
014100     CLOSE CADHAB.
014200 
014300 0120-CARREGA-HABITACAO.
014400     READ CADHAB
014500         AT END
014600             MOVE '10' TO STATUS-HAB
014700             GO TO 0120-EXIT.
014800     ADD 1 TO WS-QTDE-HAB
014900     MOVE ROOM-ID      TO TH-ID    (WS-QTDE-HAB)
015000     MOVE ROOM-NUMERO  TO TH-NUMERO(WS-QTDE-HAB)
015100     MOVE ROOM-TIPO    TO TH-TIPO  (WS-QTDE-HAB)
015200     MOVE ROOM-PRECIO  TO TH-PRECIO(WS-QTDE-HAB)
015300     MOVE ROOM-ESTADO  TO TH-ESTADO(WS-QTDE-HAB).
015400 0120-EXIT.
015500     EXIT.
015600 
015700 0150-ABRE-RESERVA.
015800     OPEN INPUT CADRES
015900     IF STATUS-RES NOT = '00'
016000        DISPLAY 'CHKIN - RESVS.DAT INEXISTENTE'
016100        STOP RUN.
016200     PERFORM 0170-CARREGA-RESERVA THRU 0170-EXIT
016300        UNTIL STATUS-RES = '10'.
016400     CLOSE CADRES.
016500 
016600 0170-CARREGA-RESERVA.
016700     READ CADRES
016800         AT END
016900             MOVE '10' TO STATUS-RES
017000             GO TO 0170-EXIT.
017100     ADD 1 TO WS-QTDE-RES
017200     MOVE RES-ID          TO TR-ID         (WS-QTDE-RES)
017300     MOVE RES-GUEST-ID    TO TR-GUEST-ID   (WS-QTDE-RES)
017400     MOVE RES-ROOM-ID     TO TR-ROOM-ID    (WS-QTDE-RES)
017500     MOVE RES-CHECKIN     TO TR-CHECKIN    (WS-QTDE-RES)
017600     MOVE RES-CHECKOUT    TO TR-CHECKOUT   (WS-QTDE-RES)
017700     MOVE RES-CANT-HUESP  TO TR-CANT-HUESP (WS-QTDE-RES)
017800     MOVE RES-ESTADO      TO TR-ESTADO     (WS-QTDE-RES).
017900 0170-EXIT.
018000     EXIT.
018100 
018200 0200-ABRE-TRANSACAO.
018300     OPEN INPUT RESCHI
018400     IF STATUS-CHI NOT = '00'
018500        DISPLAY 'CHKIN - RESCHI.DAT INEXISTENTE'
018600        STOP RUN.
018700 
018800*----------------------------------------------------
018900*    LE CADA TRANSACAO DE CHECK-IN - SO PERMITE A
019000*    PARTIR DE RESERVA CONFIRMADA COM HABITACAO
019100*    DISPONIVEL (REGRA HN-0046)                                   HN-0046 
019200*----------------------------------------------------
019300 0300-LE-TRANSACAO.
019400     READ RESCHI
019500         AT END
019600             GO TO 0800-FECHA-TRANSACAO.
019700     PERFORM 0350-LOCALIZA-RESERVA THRU 0350-EXIT.
019800     IF NOT RES-ACHADA
019900        DISPLAY 'CHKIN - RESERVA NAO CADASTRADA ' RESCHI-ID
020000        GO TO 0300-LE-TRANSACAO.
020100     IF TR-ESTADO(WS-POSICAO-RES) NOT = 'CONFIRMADA'
020200        DISPLAY 'CHKIN - RESERVA NAO CONFIRMADA  ' RESCHI-ID
020300        GO TO 0300-LE-TRANSACAO.
020400     PERFORM 0380-LOCALIZA-HABITACAO THRU 0380-EXIT.
020500     IF NOT HAB-ACHADA
020600        DISPLAY 'CHKIN - HABITACAO NAO CADASTRADA ' RESCHI-ID
020700        GO TO 0300-LE-TRANSACAO.
020800     IF TH-ESTADO(WS-POSICAO-HAB) NOT = 'DISPONIBLE    '
020900        DISPLAY 'CHKIN - HABITACAO INDISPONIVEL  ' RESCHI-ID
021000        GO TO 0300-LE-TRANSACAO.
021100     MOVE 'CHECK-IN  ' TO TR-ESTADO(WS-POSICAO-RES)
021200     MOVE 'OCUPADA       ' TO TH-ESTADO(WS-POSICAO-HAB)
021300     GO TO 0300-LE-TRANSACAO.
021400 
021500 0350-LOCALIZA-RESERVA.
021600     MOVE 0 TO WS-ACHOU-RES
021700     MOVE 0 TO IX-RES
021800     MOVE 0 TO WS-POSICAO-RES
021900     PERFORM 0360-TESTA-RESERVA THRU 0360-EXIT
022000             VARYING IX-RES FROM 1 BY 1
022100             UNTIL IX-RES > WS-QTDE-RES
022200                OR RES-ACHADA.
022300 0350-EXIT.
022400     EXIT.
022500 
022600 0360-TESTA-RESERVA.
022700     IF TR-ID(IX-RES) = RESCHI-ID
022800        MOVE 1 TO WS-ACHOU-RES
022900        MOVE IX-RES TO WS-POSICAO-RES.
023000 0360-EXIT.
023100     EXIT.
023200 
023300 0380-LOCALIZA-HABITACAO.
023400     MOVE 0 TO WS-ACHOU-HAB
023500     MOVE 0 TO IX-HAB
023600     MOVE 0 TO WS-POSICAO-HAB
023700     PERFORM 0390-TESTA-HABITACAO THRU 0390-EXIT
023800             VARYING IX-HAB FROM 1 BY 1
023900             UNTIL IX-HAB > WS-QTDE-HAB
024000                OR HAB-ACHADA.
024100 0380-EXIT.
024200     EXIT.
024300 
024400 0390-TESTA-HABITACAO.
024500     IF TH-ID(IX-HAB) = TR-ROOM-ID(WS-POSICAO-RES)
024600        MOVE 1 TO WS-ACHOU-HAB
024700        MOVE IX-HAB TO WS-POSICAO-HAB.
024800 0390-EXIT.
024900     EXIT.
025000 
025100*----------------------------------------------------
025200*    REGRAVA OS MESTRES DE HABITACAO E DE RESERVA A
025300*    PARTIR DAS TABELAS ATUALIZADAS
025400*----------------------------------------------------
025500 0800-FECHA-TRANSACAO.
025600     CLOSE RESCHI
025700     OPEN OUTPUT CADHAB
025800     MOVE 0 TO IX-HAB
025900     PERFORM 0820-GRAVA-HABITACAO THRU 0820-EXIT
026000             VARYING IX-HAB FROM 1 BY 1
026100             UNTIL IX-HAB > WS-QTDE-HAB.
026200     CLOSE CADHAB
026300     OPEN OUTPUT CADRES
026400     MOVE 0 TO IX-RES
026500     PERFORM 0850-GRAVA-RESERVA THRU 0850-EXIT
026600             VARYING IX-RES FROM 1 BY 1
026700             UNTIL IX-RES > WS-QTDE-RES.
026800     CLOSE CADRES
026900     STOP RUN.
027000 
027100 0820-GRAVA-HABITACAO.
027200     MOVE TH-ID    (IX-HAB) TO ROOM-ID
027300     MOVE TH-NUMERO(IX-HAB) TO ROOM-NUMERO
027400     MOVE TH-TIPO  (IX-HAB) TO ROOM-TIPO
027500     MOVE TH-PRECIO(IX-HAB) TO ROOM-PRECIO
027600     MOVE TH-ESTADO(IX-HAB) TO ROOM-ESTADO
027700     WRITE REG-HABITACAO.
027800 0820-EXIT.
027900     EXIT.
028000 
028100 0850-GRAVA-RESERVA.
028200     MOVE TR-ID        (IX-RES) TO RES-ID
028300     MOVE TR-GUEST-ID  (IX-RES) TO RES-GUEST-ID
028400     MOVE TR-ROOM-ID   (IX-RES) TO RES-ROOM-ID
028500     MOVE TR-CHECKIN   (IX-RES) TO RES-CHECKIN
028600     MOVE TR-CHECKOUT  (IX-RES) TO RES-CHECKOUT
028700     MOVE TR-CANT-HUESP(IX-RES) TO RES-CANT-HUESP
028800     MOVE TR-ESTADO    (IX-RES) TO RES-ESTADO
028900     WRITE REG-RESERVA.
029000 0850-EXIT.
029100     EXIT.
