000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELING-COB.
000300 AUTHOR. JORGE KOIKE.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 16/06/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : RELATORIO DE INGRESSOS TOTAIS DO    *
001100*                 HOTEL NOVA - ACUMULA O VALOR DA     *
001200*                 ESTADIA DE TODA RESERVA JA EM       *
001300*                 CHECK-OUT E IMPRIME O TOTAL GERAL    *
001400*****************************************************
001500*    HISTORICO DE ALTERACOES
001600*    DATA       PROG  CHAMADO     DESCRICAO
001700*    16/06/89   JK    HN-0011     VERSAO INICIAL                  HN-0011 
001800*    16/06/89   JK    HN-0011     DO RELATORIO DE INGRESSOS       HN-0011 
001900*    30/06/92   AMT   HN-0056     ACRESCIMO DE 20 POR CENTO NA    HN-0056 
002000*    30/06/92   AMT   HN-0056     TARIFA DA HABITACAO TIPO SUITE  HN-0056 
002100*    23/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - SEM          HN-Y2K01
002200*    23/01/99   ENZ   HN-Y2K01    IMPACTO NESTE PROGRAMA          HN-Y2K01
002300*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS    HN-0104 
002400*    02/08/2004   JAM   HN-0112     MASCARA DE MILHAR NO VALOR    HN-0112 
002500*    02/08/2004   JAM   HN-0112     TOTAL DE INGRESSOS IMPRESSO   HN-0112 
002600*    14/11/2006   RCM   HN-0117     CONTAGEM DE NOITES POR DIAS   HN-0117 
002700*    14/11/2006   RCM   HN-0117     ABSOLUTOS, NAO SO CCYYMMDD    HN-0117 
002800*****************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CADHAB ASSIGN TO DISK
003700                 ORGANIZATION LINE SEQUENTIAL
003800                 FILE STATUS STATUS-HAB.
003900 
004000     SELECT CADRES ASSIGN TO DISK
004100                 ORGANIZATION LINE SEQUENTIAL
004200                 FILE STATUS STATUS-RES.
004300 
004400     SELECT RELATORIO ASSIGN TO PRINTER
004500                 ORGANIZATION LINE SEQUENTIAL
004600                 FILE STATUS STATUS-REL.
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CADHAB
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID 'ROOMS.DAT'
005300     RECORD CONTAINS 50 CHARACTERS.
005400 01  REG-HABITACAO.
005500     05  HAB-IDENT.
005600         10  ROOM-ID             PIC 9(05).
005700         10  ROOM-NUMERO         PIC 9(05).
005800     05  HAB-IDENT-R REDEFINES HAB-IDENT
005900                                 PIC 9(10).
006000     05  ROOM-TIPO               PIC X(10).
006100     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
006200     05  ROOM-ESTADO             PIC X(14).
006300     05  FILLER                  PIC X(11).
006400 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
006500                                 PIC X(50).
006600 
006700 FD  CADRES
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID 'RESVS.DAT'
007000     RECORD CONTAINS 60 CHARACTERS.
007100 01  REG-RESERVA.
007200     05  RES-IDENT.
007300         10  RES-ID              PIC 9(05).
007400         10  RES-GUEST-ID        PIC 9(05).
007500     05  RES-IDENT-R REDEFINES RES-IDENT
007600                                 PIC 9(10).
007700     05  RES-ROOM-ID             PIC 9(05).
007800     05  RES-DATAS.
007900         10  RES-CHECKIN         PIC 9(08).
008000         10  RES-CHECKOUT        PIC 9(08).
008100     05  RES-DATAS-R REDEFINES RES-DATAS
008200                                 PIC 9(16).
008300     05  RES-CANT-HUESP          PIC 9(03).
008400     05  RES-ESTADO              PIC X(10).
008500     05  FILLER                  PIC X(16).
008600 01  REG-RESERVA-X REDEFINES REG-RESERVA
008700                                 PIC X(60).
008800 
008900 FD  RELATORIO
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID 'REVRPT.OUT'
009200     RECORD CONTAINS 40 CHARACTERS.
009300 01  LINHA-RELATORIO             PIC X(40).
009400 
009500 WORKING-STORAGE SECTION.
009600 01  STATUS-HAB          PIC X(02) VALUE SPACES.
009700 01  STATUS-RES          PIC X(02) VALUE SPACES.
009800 01  STATUS-REL          PIC X(02) VALUE SPACES.
009900 
010000 01  WS-CONTADORES.
010100     05  WS-QTDE-HAB     PIC 9(04) COMP VALUE ZERO.
010200     05  IX-HAB          PIC 9(04) COMP VALUE ZERO.
010300     05  WS-POSICAO-HAB  PIC 9(04) COMP VALUE ZERO.
010400     05  WS-ACHOU-HAB    PIC 9     COMP VALUE ZERO.
010500         88  HAB-ACHADA  VALUE 1.
010600 
010700 01  TABELA-HABITACAO.
010800     05  TAB-HAB OCCURS 200 TIMES.
010900         10  TH-ID          PIC 9(05).
011000         10  TH-NUMERO      PIC 9(05).
011100         10  TH-TIPO        PIC X(10).
011200         10  TH-PRECIO      PIC S9(7)V99 COMP-3.
011300         10  TH-ESTADO      PIC X(14).
011400 
011500 01  WS-CALCULO.
011600     05  WS-NOITES           PIC S9(07) COMP.
011700     05  WS-TARIFA           PIC S9(7)V99 COMP-3.
011800     05  WS-TOTAL-ESTADIA    PIC S9(7)V99 COMP-3.
011900     05  WS-INGRESSOS-TOTAIS PIC S9(9)V99 COMP-3 VALUE ZERO.
012000 
012100 01  WS-TABELA-DIAS-ACUM.
012200     05  FILLER              PIC 9(03) COMP VALUE 0.
012300     05  FILLER              PIC 9(03) COMP VALUE 31.
012400     05  FILLER              PIC 9(03) COMP VALUE 59.
012500     05  FILLER              PIC 9(03) COMP VALUE 90.
012600     05  FILLER              PIC 9(03) COMP VALUE 120.
012700     05  FILLER              PIC 9(03) COMP VALUE 151.
012800     05  FILLER              PIC 9(03) COMP VALUE 181.
012900     05  FILLER              PIC 9(03) COMP VALUE 212.
013000     05  FILLER              PIC 9(03) COMP VALUE 243.
013100     05  FILLER              PIC 9(03) COMP VALUE 273.
013200     05  FILLER              PIC 9(03) COMP VALUE 304.
013300     05  FILLER              PIC 9(03) COMP VALUE 334.
013400 01  WS-TABELA-DIAS-ACUM-R REDEFINES WS-TABELA-DIAS-ACUM.
013500     05  TD-ACUM OCCURS 12 TIMES PIC 9(03) COMP.
013600 
013700 01  WS-DATA-QUEBRA.
013800     05  WQ-ANO              PIC 9(04).
013900     05  WQ-MES              PIC 9(02).
014000     05  WQ-DIA              PIC 9(02).
014100 01  WS-DATA-QUEBRA-R REDEFINES WS-DATA-QUEBRA
014200                                 PIC 9(08).
014300 
014400 01  WS-CALCULO-DIAS.
014500     05  WS-DIAS-CHECKIN     PIC 9(07) COMP.
014600     05  WS-DIAS-CHECKOUT    PIC 9(07) COMP.
014700     05  WS-DIAS-CALCULADOS  PIC 9(07) COMP.
014800     05  WS-ANO-MENOS-1      PIC 9(04) COMP.
014900     05  WS-BISSEXTOS-4      PIC 9(04) COMP.
015000     05  WS-BISSEXTOS-100    PIC 9(04) COMP.
015100     05  WS-BISSEXTOS-400    PIC 9(04) COMP.
015200     05  WS-QUOC-4           PIC 9(04) COMP.
015300     05  WS-QUOC-100         PIC 9(04) COMP.
015400     05  WS-QUOC-400         PIC 9(04) COMP.
015500     05  WS-RESTO-4          PIC 9(04) COMP.
015600     05  WS-RESTO-100        PIC 9(04) COMP.
015700     05  WS-RESTO-400        PIC 9(04) COMP.
015800     05  WS-ANO-BISSEXTO     PIC 9     COMP VALUE 0.
015900         88  ANO-E-BISSEXTO  VALUE 1.
016000 
016100 01  LINHA-TOTAL.
016200     05  FILLER          PIC X(20) VALUE 'INGRESOS TOTALES: '.
016300     05  LT-TOTAL        PIC ZZZ,ZZZ,ZZ9.99.
016400     05  FILLER          PIC X(08) VALUE SPACES.
016500 01  LINHA-TOTAL-R REDEFINES LINHA-TOTAL
016600                                 PIC X(40).
016700 
016800 PROCEDURE DIVISION.
016900 
017000*----------------------------------------------------
017100*    CARREGA O MESTRE DE HABITACOES PARA OBTER A
017200*    TARIFA DE CADA RESERVA JA ENCERRADA
017300*----------------------------------------------------
017400 0100-ABRE-HABITACAO.
017500     OPEN INPUT CADHAB
017600     IF STATUS-HAB NOT = '00'
017700        DISPLAY 'RELING - ROOMS.DAT INEXISTENTE'
017800        STOP RUN.
017900     PERFORM 0120-CARREGA-HABITACAO THRU 0120-EXIT
018000        UNTIL STATUS-HAB = '10'.
018100     CLOSE CADHAB.
018200 
018300 0120-CARREGA-HABITACAO.
018400     READ CADHAB
018500         AT END
018600             MOVE '10' TO STATUS-HAB
018700             GO TO 0120-EXIT.
018800     ADD 1 TO WS-QTDE-HAB
018900     MOVE ROOM-ID      TO TH-ID    (WS-QTDE-HAB)
019000     MOVE ROOM-NUMERO  TO TH-NUMERO(WS-QTDE-HAB)
019100     MOVE ROOM-TIPO    TO TH-TIPO  (WS-QTDE-HAB)
019200     MOVE ROOM-PRECIO  TO TH-PRECIO(WS-QTDE-HAB)
019300     MOVE ROOM-ESTADO  TO TH-ESTADO(WS-QTDE-HAB).
019400 0120-EXIT.
019500     EXIT.
019600 
019700 0200-INICIO.
019800     OPEN INPUT CADRES
019900     IF STATUS-RES NOT = '00'
020000        DISPLAY 'RELING - RESVS.DAT INEXISTENTE'
020100        STOP RUN.
020200     PERFORM 0300-LE-RESERVA THRU 0300-EXIT
020300        UNTIL STATUS-RES = '10'.
020400     CLOSE CADRES
020500     OPEN OUTPUT RELATORIO
020600     MOVE WS-INGRESSOS-TOTAIS TO LT-TOTAL
020700     MOVE LINHA-TOTAL-R TO LINHA-RELATORIO
020800     WRITE LINHA-RELATORIO.
020900     CLOSE RELATORIO
021000     STOP RUN.
021100 
021200*----------------------------------------------------
021300*    ACUMULA O VALOR DA ESTADIA DE TODA RESERVA COM
021400*    ESTADO CHECK-OUT (REPORT: REVENUE REPORT)
021500*----------------------------------------------------
021600 0300-LE-RESERVA.
021700     READ CADRES
021800         AT END
021900             MOVE '10' TO STATUS-RES
022000             GO TO 0300-EXIT.
022100     IF RES-ESTADO NOT = 'CHECK-OUT '
022200        GO TO 0300-EXIT.
022300     PERFORM 0380-LOCALIZA-HABITACAO THRU 0380-EXIT.
022400     IF NOT HAB-ACHADA
022500        GO TO 0300-EXIT.
022600     PERFORM 0500-CALCULA-ESTADIA THRU 0500-EXIT.
022700     ADD WS-TOTAL-ESTADIA TO WS-INGRESSOS-TOTAIS.
022800 0300-EXIT.
022900     EXIT.
023000 
023100 0380-LOCALIZA-HABITACAO.
023200     MOVE 0 TO WS-ACHOU-HAB
023300     MOVE 0 TO IX-HAB
023400     MOVE 0 TO WS-POSICAO-HAB
023500     PERFORM 0390-TESTA-HABITACAO THRU 0390-EXIT
023600             VARYING IX-HAB FROM 1 BY 1
023700             UNTIL IX-HAB > WS-QTDE-HAB
023800                OR HAB-ACHADA.
023900 0380-EXIT.
024000     EXIT.
024100 
024200 0390-TESTA-HABITACAO.
024300     IF TH-ID(IX-HAB) = RES-ROOM-ID
024400        MOVE 1 TO WS-ACHOU-HAB
024500        MOVE IX-HAB TO WS-POSICAO-HAB.
024600 0390-EXIT.
024700     EXIT.
024800 
024900 0500-CALCULA-ESTADIA.
025000     PERFORM 0510-CALCULA-NOITES THRU 0510-EXIT
025100     IF TH-TIPO(WS-POSICAO-HAB) = 'SUITE     '
025200        COMPUTE WS-TARIFA ROUNDED =
025300                TH-PRECIO(WS-POSICAO-HAB) * 1.20
025400     ELSE
025500        MOVE TH-PRECIO(WS-POSICAO-HAB) TO WS-TARIFA.
025600     COMPUTE WS-TOTAL-ESTADIA ROUNDED =
025700             WS-NOITES * WS-TARIFA.
025800 0500-EXIT.
025900     EXIT.
026000 
026100*----------------------------------------------------
026200*    CALCULA NOITES DE ESTADIA POR DIFERENCA DE DIAS
026300*    ABSOLUTOS (NAO SUBTRACAO DIRETA DE CCYYMMDD, QUE
026400*    QUEBRA EM RESERVAS QUE CRUZAM MES OU ANO)
026500*----------------------------------------------------
026600 0510-CALCULA-NOITES.
026700     MOVE RES-CHECKIN TO WS-DATA-QUEBRA-R
026800     PERFORM 0520-CONVERTE-DATA THRU 0520-EXIT
026900     MOVE WS-DIAS-CALCULADOS TO WS-DIAS-CHECKIN
027000     MOVE RES-CHECKOUT TO WS-DATA-QUEBRA-R
027100     PERFORM 0520-CONVERTE-DATA THRU 0520-EXIT
027200     MOVE WS-DIAS-CALCULADOS TO WS-DIAS-CHECKOUT
027300     COMPUTE WS-NOITES = WS-DIAS-CHECKOUT - WS-DIAS-CHECKIN.
027400 0510-EXIT.
027500     EXIT.
027600 
027700*----------------------------------------------------
027800*    CONVERTE WS-DATA-QUEBRA (ANO/MES/DIA) EM NUMERO
027900*    DE DIAS ABSOLUTOS DESDE UMA EPOCA ARBITRARIA -
028000*    SO A DIFERENCA ENTRE DUAS DATAS E USADA, A EPOCA
028100*    EM SI NAO PRECISA SER EXATA
028200*----------------------------------------------------
028300 0520-CONVERTE-DATA.
028400     PERFORM 0530-TESTA-BISSEXTO THRU 0530-EXIT
028500     COMPUTE WS-ANO-MENOS-1 = WQ-ANO - 1
028600     COMPUTE WS-BISSEXTOS-4   = WS-ANO-MENOS-1 / 4
028700     COMPUTE WS-BISSEXTOS-100 = WS-ANO-MENOS-1 / 100
028800     COMPUTE WS-BISSEXTOS-400 = WS-ANO-MENOS-1 / 400
028900     COMPUTE WS-DIAS-CALCULADOS =
029000             (WQ-ANO * 365) + WS-BISSEXTOS-4 - WS-BISSEXTOS-100
029100             + WS-BISSEXTOS-400 + TD-ACUM(WQ-MES) + WQ-DIA
029200     IF WQ-MES > 2 AND ANO-E-BISSEXTO
029300        ADD 1 TO WS-DIAS-CALCULADOS.
029400 0520-EXIT.
029500     EXIT.
029600 
029700*----------------------------------------------------
029800*    TESTA SE WQ-ANO E BISSEXTO (DIVISIVEL POR 4,
029900*    EXCETO SECULOS NAO DIVISIVEIS POR 400)
030000*----------------------------------------------------
030100 0530-TESTA-BISSEXTO.
030200     MOVE 0 TO WS-ANO-BISSEXTO
030300     DIVIDE WQ-ANO BY 4   GIVING WS-QUOC-4   REMAINDER WS-RESTO-4
030400     DIVIDE WQ-ANO BY 100 GIVING WS-QUOC-100 REMAINDER WS-RESTO-100
030500     DIVIDE WQ-ANO BY 400 GIVING WS-QUOC-400 REMAINDER WS-RESTO-400
030600     IF WS-RESTO-4 = 0
030700        IF WS-RESTO-100 NOT = 0
030800           MOVE 1 TO WS-ANO-BISSEXTO
030900        ELSE
031000           IF WS-RESTO-400 = 0
031100              MOVE 1 TO WS-ANO-BISSEXTO.
031200 0530-EXIT.
031300     EXIT.
