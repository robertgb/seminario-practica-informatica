000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CADHAB-COB.
000300 AUTHOR. J. KOIKE.
000400 INSTALLATION. EMPRESA S/A - DIVISAO HOTEL NOVA.
000500 DATE-WRITTEN. 14/04/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************
000900*    EMPRESA S/A                                     *
001000*    FINALIDADE : CADASTRO DE HABITACOES DO HOTEL     *
001100*                 NOVA - INCLUSAO DE REGISTROS NO     *
001200*                 ARQUIVO MESTRE A PARTIR DO ARQUIVO  *
001300*                 DE ENTRADA HABINC.DAT               *
001400*****************************************************
001500*    HISTORICO DE ALTERACOES
001600*    DATA       PROG  CHAMADO     DESCRICAO
001700*    14/04/89   JK    HN-0001     VERSAO INICIAL - CADASTRO        HN-0001
001800*    14/04/89   JK    HN-0001     DE HABITACOES, 1 REG POR HAB.    HN-0001
001900*    02/11/90   JK    HN-0037     INCLUIDA VALIDACAO DE NUMERO     HN-0037
002000*    02/11/90   JK    HN-0037     DE HABITACAO DUPLICADO           HN-0037
002100*    19/06/92   AMT   HN-0055     AJUSTE NO PRECO P/ SUITE COM     HN-0055
002200*    19/06/92   AMT   HN-0055     ACRESCIMO FIXO DE 20 POR CENTO   HN-0055
002300*    08/01/99   ENZ   HN-Y2K01    VIRADA DO SECULO - CHAVE DE     HN-Y2K01
002400*    08/01/99   ENZ   HN-Y2K01    DATA EXPANDIDA PARA 4 DIGITOS   HN-Y2K01
002500*    12/02/99   ENZ   HN-Y2K01    DE ANO EM TODO O SISTEMA        HN-Y2K01
002600*    29/03/2000 FABIO HN-0081     REGRAVACAO TOTAL DO MESTRE       HN-0081
002700*    29/03/2000 FABIO HN-0081     SUBSTITUIU ARQ INDEXADO POR      HN-0081
002800*    29/03/2000 FABIO HN-0081     SEQUENCIAL EM DISCO (SEM ISAM)   HN-0081
002900*    17/05/2003 JAM   HN-0104     REVISAO GERAL DE COMENTARIOS     HN-0104
003000*****************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CADHAB ASSIGN TO DISK
003900                 ORGANIZATION LINE SEQUENTIAL
004000                 FILE STATUS STATUS-HAB.
004100
004200     SELECT HABINC ASSIGN TO DISK
004300                 ORGANIZATION LINE SEQUENTIAL
004400                 FILE STATUS STATUS-INC.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  CADHAB
004900     LABEL RECORD STANDARD
005000     VALUE OF FILE-ID 'ROOMS.DAT'
005100     RECORD CONTAINS 50 CHARACTERS.
005200 01  REG-HABITACAO.
005300     05  HAB-IDENT.
005400         10  ROOM-ID             PIC 9(05).
005500         10  ROOM-NUMERO         PIC 9(05).
005600     05  HAB-IDENT-R REDEFINES HAB-IDENT
005700                                 PIC 9(10).
005800     05  ROOM-TIPO               PIC X(10).
005900     05  ROOM-PRECIO             PIC S9(7)V99 COMP-3.
006000     05  ROOM-PRECIO-R REDEFINES ROOM-PRECIO
006100                                 PIC S9(7)V99 COMP-3.
006200     05  ROOM-ESTADO             PIC X(14).
006300     05  FILLER                  PIC X(11).
006400 01  REG-HABITACAO-X REDEFINES REG-HABITACAO
006500                                 PIC X(50).
006600
006700 FD  HABINC
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID 'HABINC.DAT'
007000     RECORD CONTAINS 40 CHARACTERS.
007100 01  REG-HABINC.
007200     05  HABINC-NUMERO           PIC 9(05).
007300     05  HABINC-TIPO             PIC X(10).
007400     05  HABINC-PRECIO           PIC S9(7)V99 COMP-3.
007500     05  FILLER                  PIC X(20).
007600
007700 WORKING-STORAGE SECTION.
007800 01  STATUS-HAB          PIC X(02) VALUE SPACES.
007900 01  STATUS-INC          PIC X(02) VALUE SPACES.
008000
008100 01  WS-CONTADORES.
008200     05  WS-QTDE-HAB     PIC 9(04) COMP VALUE ZERO.
008300     05  IX-HAB          PIC 9(04) COMP VALUE ZERO.
008400     05  WS-ACHOU        PIC 9     COMP VALUE ZERO.
008500         88  HAB-ACHADA  VALUE 1.
008600
008700 01  TABELA-HABITACAO.
008800     05  TAB-HAB OCCURS 200 TIMES.
008900         10  TH-ID          PIC 9(05).
009000         10  TH-NUMERO      PIC 9(05).
009100         10  TH-TIPO        PIC X(10).
009200         10  TH-PRECIO      PIC S9(7)V99 COMP-3.
009300         10  TH-ESTADO      PIC X(14).
009400
009500 01  WS-PROX-ID             PIC 9(05) COMP VALUE ZERO.
009600
009700 PROCEDURE DIVISION.
009800
009900*----------------------------------------------------
010000*    ABRE OS ARQUIVOS E CARREGA A TABELA DE
010100*    HABITACOES EM MEMORIA PARA LOCALIZACAO DO
010200*    NUMERO DA HABITACAO NA INCLUSAO
010300*----------------------------------------------------
010400 0100-ABRE-HABITACAO.
010500     OPEN INPUT CADHAB
010600     IF STATUS-HAB = '35'
010700        MOVE ZERO TO WS-QTDE-HAB
010800        GO TO 0150-ABRE-TRANSACAO.
010900     IF STATUS-HAB NOT = '00'
011000        DISPLAY 'CADHAB - ERRO ABERTURA ' STATUS-HAB
011100        STOP RUN.
011200     PERFORM 0120-CARREGA-HABITACAO THRU 0120-EXIT
011300        UNTIL STATUS-HAB = '10'.
011400     GO TO 0150-ABRE-TRANSACAO.
011500
011600 0120-CARREGA-HABITACAO.
011700     READ CADHAB
011800         AT END
011900             MOVE '10' TO STATUS-HAB
012000             GO TO 0120-EXIT.
012100     ADD 1 TO WS-QTDE-HAB
012200     MOVE ROOM-ID      TO TH-ID    (WS-QTDE-HAB)
012300     MOVE ROOM-NUMERO  TO TH-NUMERO(WS-QTDE-HAB)
012400     MOVE ROOM-TIPO    TO TH-TIPO  (WS-QTDE-HAB)
012500     MOVE ROOM-PRECIO  TO TH-PRECIO(WS-QTDE-HAB)
012600     MOVE ROOM-ESTADO  TO TH-ESTADO(WS-QTDE-HAB).
012700 0120-EXIT.
012800     EXIT.
012900
013000 0150-ABRE-TRANSACAO.
013100     CLOSE CADHAB
013200     OPEN INPUT HABINC
013300     IF STATUS-INC NOT = '00'
013400        DISPLAY 'CADHAB - HABINC.DAT INEXISTENTE'
013500        STOP RUN.
013600
013700*----------------------------------------------------
013800*    LE CADA TRANSACAO DE INCLUSAO E REJEITA NUMERO
013900*    DE HABITACAO JA CADASTRADO (REGRA HN-0037)                    HN-0037
014000*----------------------------------------------------
014100 0300-LE-TRANSACAO.
014200     READ HABINC
014300         AT END
014400             GO TO 0800-REGRAVA-MESTRE.
014500     PERFORM 0350-LOCALIZA-NUMERO THRU 0350-EXIT.
014600     IF HAB-ACHADA
014700        DISPLAY 'CADHAB - REJEITADA, NUMERO JA EXISTE '
014800                HABINC-NUMERO
014900        GO TO 0300-LE-TRANSACAO.
015000
015100 0400-INCLUI-HABITACAO.
015200     ADD 1 TO WS-QTDE-HAB
015300     ADD 1 TO WS-PROX-ID
015400     MOVE WS-PROX-ID       TO TH-ID    (WS-QTDE-HAB)
015500     MOVE HABINC-NUMERO    TO TH-NUMERO(WS-QTDE-HAB)
015600     MOVE HABINC-TIPO      TO TH-TIPO  (WS-QTDE-HAB)
015700     MOVE HABINC-PRECIO    TO TH-PRECIO(WS-QTDE-HAB)
015800     MOVE 'DISPONIBLE'     TO TH-ESTADO(WS-QTDE-HAB)
015900     GO TO 0300-LE-TRANSACAO.
016000
016100 0350-LOCALIZA-NUMERO.
016200     MOVE 0 TO WS-ACHOU
016300     MOVE 0 TO IX-HAB
016400     IF WS-QTDE-HAB = 0
016500        GO TO 0350-EXIT.
016600     PERFORM 0360-TESTA-ITEM THRU 0360-EXIT
016700             VARYING IX-HAB FROM 1 BY 1
016800             UNTIL IX-HAB > WS-QTDE-HAB
016900                OR HAB-ACHADA.
017000 0350-EXIT.
017100     EXIT.
017200
017300 0360-TESTA-ITEM.
017400     IF TH-NUMERO(IX-HAB) = HABINC-NUMERO
017500        MOVE 1 TO WS-ACHOU.
017600 0360-EXIT.
017700     EXIT.
017800
017900*----------------------------------------------------
018000*    REGRAVA O MESTRE COMPLETO A PARTIR DA TABELA
018100*    (MESMA TECNICA DE FECHAR/REABRIR USADA NO
018200*    PROGRAMA CLASSIF-COB PARA MONTAR OWORK.DAT)
018300*----------------------------------------------------
018400 0800-REGRAVA-MESTRE.
018500     CLOSE HABINC
018600     OPEN OUTPUT CADHAB
018700     MOVE 0 TO IX-HAB
018800     PERFORM 0820-GRAVA-ITEM THRU 0820-EXIT
018900             VARYING IX-HAB FROM 1 BY 1
019000             UNTIL IX-HAB > WS-QTDE-HAB.
019100     CLOSE CADHAB
019200     STOP RUN.
019300
019400 0820-GRAVA-ITEM.
019500     MOVE TH-ID    (IX-HAB) TO ROOM-ID
019600     MOVE TH-NUMERO(IX-HAB) TO ROOM-NUMERO
019700     MOVE TH-TIPO  (IX-HAB) TO ROOM-TIPO
019800     MOVE TH-PRECIO(IX-HAB) TO ROOM-PRECIO
019900     MOVE TH-ESTADO(IX-HAB) TO ROOM-ESTADO
020000     WRITE REG-HABITACAO.
020100 0820-EXIT.
020200     EXIT.

